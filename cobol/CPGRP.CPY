000010*****************************************************************
000020*
000030*   CPGRP.CPY
000040*
000050*   GROUP ENTITY LAYOUT AND THE GRPSVC CALL INTERFACE.  A GROUP
000060*   IS KNOWN TO GRPSVC FROM THE MOMENT A JOURNEY IS REQUESTED
000070*   FOR IT UNTIL IT IS EXPLICITLY REMOVED BY JRNSVC ON DROPOFF.
000080*
000090*   MODIFIER            DATE       DESCRIPTION
000100*   ------------------- ---------- ------------------------------
000110*   S.TEMERZIDIS        03/14/1987 ORIGINAL COPY MEMBER.
000120*   S.TEMERZIDIS        06/19/1990 ADDED THE SELECTED-TABLE SO
000130*                                  CALLERS GET BACK THE WHOLE
000140*                                  PICK LIST FROM ONE SELA CALL.
000150*   K.PAPADIMITRIOU     11/30/1998 Y2K - NO DATE FIELDS IN THIS
000160*                                  COPYBOOK, REVIEWED, NO CHANGE.
000170*   K.PAPADIMITRIOU     04/05/2004 ADDED LKUP SO JRNSVC CAN CHECK
000180*                                  A GROUP'S EXISTENCE AND PEOPLE
000190*                                  COUNT WITHOUT MUTATING THE
000200*                                  REGISTRY.
000210*   K.PAPADIMITRIOU     02/11/2009 AUDIT PULLED GROUP-RECORD -
000220*                                  UNUSED, GRPSVC-LINK CARRIES
000230*                                  THE SAME SHAPE ON EVERY CALL.
000240*
000250*****************************************************************
000260*
000270*    GRPSVC CALL INTERFACE.
000280*
000290 01  GRPSVC-LINK.
000300     05  GSL-FUNCTION            PIC X(4).
000310         88  GSL-FN-FLUSH                VALUE "FLSH".
000320         88  GSL-FN-REGISTER             VALUE "REGG".
000330         88  GSL-FN-ENQUEUE              VALUE "ENQG".
000340         88  GSL-FN-DEQUEUE              VALUE "DEQG".
000350         88  GSL-FN-SELECT-ALLOC         VALUE "SELA".
000360         88  GSL-FN-REMOVE               VALUE "REMG".
000370         88  GSL-FN-LOOKUP               VALUE "LKUP".
000380     05  GSL-GROUP-ID            PIC 9(9).
000390     05  GSL-PEOPLE              PIC 9(1).
000400     05  GSL-PENDING-SEATS       PIC 9(1).
000410     05  GSL-STATUS              PIC X(8).
000420         88  GSL-ST-OK                   VALUE "OK      ".
000430         88  GSL-ST-DUPGROUP             VALUE "DUPGROUP".
000440         88  GSL-ST-NOTFOUND             VALUE "NOTFOUND".
000450     05  GSL-SELECTED-COUNT      PIC 9(4) COMP.
000460     05  GSL-SELECTED-TABLE.
000470         10  GSL-SEL-ENTRY OCCURS 5000 TIMES
000480                         INDEXED BY GSL-SEL-IX.
000490             15  GSL-SEL-GROUP-ID    PIC 9(9).
000500             15  GSL-SEL-PEOPLE      PIC 9(1).
000510     05  FILLER                  PIC X(8).
