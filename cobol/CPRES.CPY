000010*****************************************************************
000020*
000030*   CPRES.CPY
000040*
000050*   RESULT-OUTPUT-FILE RECORD LAYOUT - ONE LINE WRITTEN PER
000060*   EVENT-RECORD PROCESSED, SAME ORDER AS THE INPUT.
000070*
000080*   MODIFIER            DATE       DESCRIPTION
000090*   ------------------- ---------- ------------------------------
000100*   S.TEMERZIDIS        03/14/1987 ORIGINAL COPY MEMBER.
000110*   K.PAPADIMITRIOU     11/30/1998 Y2K - NO DATE FIELDS IN THIS
000120*                                  COPYBOOK, REVIEWED, NO CHANGE.
000130*
000140*****************************************************************
000150*
000160 01  RES-RECORD.
000170     05  RES-EVT-TYPE            PIC X(7).
000180     05  RES-GROUP-ID            PIC 9(9).
000190     05  RES-STATUS              PIC X(8).
000200     05  RES-CAR-ID              PIC 9(9).
000210     05  FILLER                  PIC X(47).
