000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.     CARSVC.
000040 AUTHOR.         S. TEMERZIDIS.
000050 INSTALLATION.   BULL HELLAS A.E. - TMHMA EFARMOGON.
000060 DATE-WRITTEN.   09/02/91.
000070 DATE-COMPILED.
000080 SECURITY.       INTERNAL USE ONLY.
000090*
000100*  PURPOSE : CAR INVENTORY SUBPROGRAM - LOAD THE CAR LIST INTO
000110*            THE SEAT-AVAILABILITY BUCKET TABLE, BEST-FIT
000120*            RESERVE A CAR FOR P PEOPLE, RELEASE SEATS ON
000130*            DROPOFF, AND TRY-RESERVE A SPECIFIC CAR DURING THE
000140*            POST-DROPOFF RE-ALLOCATION PASS.  CALLED BY
000150*            CARPOOL (LOADCAR) AND BY JRNSVC (JOURNEY, DROPOFF).
000160*            REPLACES THE OLD PELAG CLIENT-FILE SCREEN - SEE
000170*            CHANGE LOG.
000180*            THE BUCKET STRUCTURE TRADES A LITTLE EXTRA
000190*            BOOKKEEPING ON LOAD FOR AN O(1) BEST-FIT LOOKUP ON
000200*            EVERY JOURNEY REQUEST - WITH SEVERAL THOUSAND
000210*            JOURNEY REQUESTS AGAINST ONE CAR LIST PER RUN, THE
000220*            LOOKUP COST IS WHERE CPU ACTUALLY GOES.
000230*  ASSOCIATED FILES    : NONE.  ALL CAR STATE LIVES IN THE
000240*                        WS-CAR-TABLE FOR ONE BATCH RUN.
000250*  LOCAL PARAMETERS    : CARSVC-LINK (COPY CPCARS).
000260*-----------------------------------------------------------------
000270*  CHANGE LOG
000280*  DATE       WHO  TICKET     DESCRIPTION
000290*  ---------- ---- ---------- --------------------------------
000300*  09/02/1991 ST   -          ORIGINAL.  CARVES THE CAR SEAT-
000310*                             BUCKET LOGIC OUT OF THE OLD PELAG
000320*                             CLIENT SCREEN PROGRAM - ONLY THE
000330*                             INDEXED-FILE PLUMBING SURVIVES,
000340*                             REWORKED AS A WORKING-STORAGE
000350*                             TABLE BECAUSE CARS ARE RELOADED
000360*                             FRESH ON EVERY LOADCAR EVENT.
000370*  04/11/1992 ST   REQ-0231   BEST-FIT SEARCH NOW WALKS BUCKETS
000380*                             P THRU 6 INSTEAD OF THE WHOLE
000390*                             TABLE - CUTS CPU ON THE OVERNIGHT
000400*                             DISPATCH RUN.
000410*  06/19/1990 ST   -          (RETRO-LOGGED) FIFO CHAIN ADDED
000420*                             WITHIN EACH BUCKET VIA WS-CAR-
000430*                             NEXT-PTR SO TIES GO TO THE CAR
000440*                             THAT ARRIVED FIRST.
000450*  11/30/1998 KP   Y2K-0008   YEAR 2000 REVIEW - NO DATE FIELDS
000460*                             IN THIS PROGRAM, NO CHANGE
000470*                             REQUIRED.
000480*  07/09/2001 KP   PRB-0147   RAISED WS-MAX-CARS TO 2000 TO
000490*                             MATCH THE QUEUE CAPACITY INCREASE
000500*                             IN GRPSVC.
000510*  03/22/2004 KP   REQ-0390   ADDED 5000-TRY-RESERVE FOR THE
000520*                             DROPOFF RE-ALLOCATION PASS CALLED
000530*                             FROM JRNSVC.
000540*  08/14/2006 KP   PRB-0512   ALL-OR-NOTHING VALIDATION ON LOAD
000550*                             WAS LEAVING HALF A CAR LIST FILED
000560*                             WHEN A LATER CAR FAILED RANGE
000570*                             CHECK - NOW VALIDATES THE WHOLE
000580*                             LIST BEFORE FILING ANY CAR.
000590*  02/11/2009 KP   PRB-0588   ADDED THE UPSI-0 TRACE DUMP AT
000600*                             9900-TRACE-DUMP AND THE SEAT-DIGIT
000610*                             CLASS TEST IT USES - SAME AUDIT
000620*                             PASS THAT TOUCHED GRPSVC AND
000630*                             JRNSVC.
000640*  05/19/2012 KP   PRB-0617   5000-TRY-RESERVE WAS COMPARING
000650*                             AVAILABLE SEATS WITH A SIGNED TEST
000660*                             THAT COULD NEVER FAIL SINCE BOTH
000670*                             OPERANDS ARE UNSIGNED DISPLAY
000680*                             DIGITS - REWORKED THE CONDITION TO
000690*                             MAKE THE INTENT (SEATS LEFT NOT
000700*                             LESS THAN PARTY SIZE) EXPLICIT TO
000710*                             THE NEXT READER, NO BEHAVIOUR
000720*                             CHANGE.
000730*****************************************************************
000740
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.   IBM-AT.
000780 OBJECT-COMPUTER.   IBM-AT.
000790 SPECIAL-NAMES.
000800     UPSI-0 ON STATUS IS CSV-TRACE-ON
000810            OFF STATUS IS CSV-TRACE-OFF.
000820     CLASS SEAT-DIGIT IS "0" "1" "2" "3" "4" "5" "6".
000830
000840 DATA DIVISION.
000850 WORKING-STORAGE SECTION.
000860*
000870*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
000880*    WS-MAX-CARS IS THE SAME 2000-ENTRY CEILING SET BY PRB-0147
000890*    ABOVE, MATCHED TO THE OVERNIGHT DISPATCH RUN'S LARGEST
000900*    OBSERVED CAR LIST WITH HEADROOM.
000910*
000920 77  WS-MAX-CARS             PIC 9(4) COMP VALUE 2000.
000930 77  WS-CAR-COUNT            PIC 9(4) COMP VALUE ZERO.
000940 77  WS-SUB                  PIC 9(4) COMP VALUE ZERO.
000950 77  WS-CHECK-SUB            PIC 9(4) COMP VALUE ZERO.
000960 77  WS-BKT-SUB              PIC 9(1) COMP VALUE ZERO.
000970 77  WS-PRIOR-PTR            PIC 9(4) COMP VALUE ZERO.
000980*
000990*    WS-VALID-SW IS SET FALSE THE INSTANT ANY CAR IN AN
001000*    INCOMING LOAD LIST FAILS RANGE CHECK - SEE PRB-0512 ABOVE
001010*    FOR WHY THE WHOLE LIST IS WALKED BEFORE ANY CAR IS FILED.
001020*    WS-FOUND-SW IS THE SHARED FOUND/NOT-FOUND FLAG FOR THE
001030*    BUCKET-SCAN AND CAR-LOOKUP PARAGRAPHS.
001040*
001050 77  WS-VALID-SW             PIC X(1) VALUE "Y".
001060     88  WS-LIST-VALID               VALUE "Y".
001070     88  WS-LIST-INVALID             VALUE "N".
001080 77  WS-FOUND-SW             PIC X(1) VALUE "N".
001090     88  WS-CAR-FOUND                VALUE "Y".
001100     88  WS-CAR-NOT-FOUND             VALUE "N".
001110
001120*
001130*    WS-CAR-TABLE IS THE SEAT-AVAILABILITY BUCKET STRUCTURE.
001140*    WS-BKT-HEAD(S) / WS-BKT-TAIL(S) ARE THE FIRST/LAST CAR
001150*    TABLE SUBSCRIPTS FOR BUCKET S (S = AVAILABLE SEATS, 0-6),
001160*    CHAINED THROUGH WS-CAR-NEXT-PTR IN FIFO ARRIVAL ORDER.
001170*    ZERO MEANS "END OF CHAIN / EMPTY BUCKET".
001180*
001190 01  WS-BUCKET-HEADS.
001200     05  WS-BKT-HEAD OCCURS 7 TIMES PIC 9(4) COMP.
001210     05  FILLER                  PIC X(1).
001220 01  WS-BUCKET-TAILS.
001230     05  WS-BKT-TAIL OCCURS 7 TIMES PIC 9(4) COMP.
001240     05  FILLER                  PIC X(1).
001250
001260*
001270*    ONE ENTRY PER LOADED CAR.  A CAR NEVER MOVES TABLE
001280*    POSITION ONCE FILED HERE - ONLY ITS BUCKET CHAIN
001290*    MEMBERSHIP (WS-CAR-AVAIL / WS-CAR-NEXT-PTR) CHANGES AS
001300*    SEATS ARE RESERVED AND RELEASED.
001310*
001320 01  WS-CAR-TABLE.
001330     05  WS-CAR-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CAR-IX.
001340         10  WS-CAR-ID           PIC 9(9).
001350         10  WS-CAR-SEATS        PIC 9(1).
001360         10  WS-CAR-AVAIL        PIC 9(1).
001370         10  WS-CAR-SLOT-SW      PIC X(1).
001380             88  WS-CAR-SLOT-FREE        VALUE "N".
001390             88  WS-CAR-SLOT-USED        VALUE "Y".
001400         10  WS-CAR-NEXT-PTR     PIC 9(4) COMP.
001410     05  FILLER                  PIC X(1).
001420*
001430*    TRACE VIEW OF ONE CAR-TABLE ENTRY - LETS THE UPSI-0
001440*    DIAGNOSTIC DISPLAY PRINT ID/SEATS/AVAIL AS ONE EDITED
001450*    FIELD INSTEAD OF THREE SEPARATE MOVES.
001460*
001470 01  WS-CAR-TRACE-VIEW REDEFINES WS-CAR-TABLE.
001480     05  WS-CAR-TRACE-ENTRY OCCURS 2000 TIMES
001490                         INDEXED BY WS-TRC-IX.
001500         10  WS-TRC-ID-SEATS-AVAIL   PIC 9(11).
001510         10  FILLER                  PIC X(1).
001520         10  FILLER                  PIC 9(4) COMP.
001530*
001540*    FLAT NUMERIC VIEW OF THE BUCKET HEAD/TAIL POINTERS, USED
001550*    BY THE SAME TRACE ROUTINE TO DUMP ALL SEVEN BUCKETS ON
001560*    ONE LINE WHEN UPSI-0 IS ON.
001570*
001580 01  WS-BUCKET-HEADS-LINE REDEFINES WS-BUCKET-HEADS.
001590     05  WS-BKT-HEADS-NUM            PIC 9(28).
001600 01  WS-BUCKET-TAILS-LINE REDEFINES WS-BUCKET-TAILS.
001610     05  WS-BKT-TAILS-NUM            PIC 9(28).
001620
001630 LINKAGE SECTION.
001640     COPY CPCARS.
001650
001660 PROCEDURE DIVISION USING CARSVC-LINK.
001670
001680 0000-MAIN SECTION.
001690*
001700*    0000-MAIN-PARA - SINGLE ENTRY POINT.  THE FUNCTION CODE
001710*    PASSED IN CSL-FUNCTION SELECTS THE PARAGRAPH; AN
001720*    UNRECOGNISED FUNCTION COMES BACK REJECTED SO A CALLER
001730*    SENDING A FUNCTION CODE THIS BUILD DOES NOT KNOW GETS AN
001740*    HONEST ANSWER RATHER THAN A SILENT NO-OP.
001750*
001760 0000-MAIN-PARA.
001770     EVALUATE TRUE
001780         WHEN CSL-FN-FLUSH-LOAD
001790             PERFORM 2000-LOAD-CARS
001800         WHEN CSL-FN-FIND-RESERVE
001810             PERFORM 3000-FIND-RESERVE
001820         WHEN CSL-FN-RELEASE
001830             PERFORM 4000-RELEASE-SEATS
001840         WHEN CSL-FN-TRY-RESERVE
001850             PERFORM 5000-TRY-RESERVE
001860         WHEN CSL-FN-LOOKUP-CAR
001870             PERFORM 5500-LOOKUP-CAR
001880         WHEN OTHER
001890             MOVE "REJECTED" TO CSL-STATUS
001900     END-EVALUATE.
001910*    UPSI-0 IS SET ON THE JCL EXEC CARD ONLY WHEN SOMEONE IS
001920*    ACTIVELY CHASING A SEAT-BUCKET DISCREPANCY - NEVER ON A
001930*    NORMAL OVERNIGHT RUN.
001940     IF CSV-TRACE-ON
001950         PERFORM 9900-TRACE-DUMP
001960     END-IF.
001970     GOBACK.
001980
001990*
002000*    2000-LOAD-CARS - FLUSH THE CAR TABLE, VALIDATE THE WHOLE
002010*    INCOMING LIST, AND ONLY WHEN IT IS CLEAN FILE EVERY CAR
002020*    INTO ITS SEAT BUCKET.  A BAD LIST LEAVES NO CARS LOADED -
002030*    SEE PRB-0512 IN THE CHANGE LOG FOR THE INCIDENT THAT
002040*    DROVE THIS ALL-OR-NOTHING RULE.
002050*
002060 2000-LOAD-CARS.
002070     PERFORM 2900-CLEAR-CAR-TABLE.
002080     PERFORM 2100-VALIDATE-CAR-LIST.
002090     IF WS-LIST-INVALID
002100         MOVE "REJECTED" TO CSL-STATUS
002110     ELSE
002120         PERFORM 2200-FILE-ALL-CARS
002130         MOVE "OK      " TO CSL-STATUS
002140     END-IF.
002150
002160*
002170*    2100-VALIDATE-CAR-LIST - AN EMPTY LIST IS ALSO REJECTED,
002180*    NOT JUST A LIST WITH A BAD ENTRY - LOADCAR IS NOT
002190*    SUPPOSED TO RUN WITH ZERO CARS ON OFFER.
002200*
002210 2100-VALIDATE-CAR-LIST.
002220     SET WS-LIST-VALID TO TRUE.
002230     IF CSL-CAR-COUNT = ZERO
002240         SET WS-LIST-INVALID TO TRUE
002250     ELSE
002260         MOVE 1 TO WS-CHECK-SUB
002270         PERFORM 2110-VALIDATE-ONE-CAR THRU 2110-EXIT
002280             VARYING WS-CHECK-SUB FROM 1 BY 1
002290             UNTIL WS-CHECK-SUB > CSL-CAR-COUNT
002300                OR WS-LIST-INVALID
002310     END-IF.
002320
002330*
002340*    2110-VALIDATE-ONE-CAR - EACH CAR MUST HAVE A POSITIVE ID
002350*    AND A SEAT COUNT IN THE 4-6 RANGE THIS FLEET ACTUALLY
002360*    RUNS.
002370*
002380 2110-VALIDATE-ONE-CAR.
002390     IF CSL-T-CAR-ID (WS-CHECK-SUB) NOT > ZERO
002400         SET WS-LIST-INVALID TO TRUE
002410     END-IF.
002420     IF CSL-T-CAR-SEATS (WS-CHECK-SUB) < 4
002430     OR CSL-T-CAR-SEATS (WS-CHECK-SUB) > 6
002440         SET WS-LIST-INVALID TO TRUE
002450     END-IF.
002460 2110-EXIT.
002470     EXIT.
002480
002490 2200-FILE-ALL-CARS.
002500     PERFORM 2210-FILE-ONE-CAR THRU 2210-EXIT
002510         VARYING WS-SUB FROM 1 BY 1
002520         UNTIL WS-SUB > CSL-CAR-COUNT.
002530
002540*
002550*    2210-FILE-ONE-CAR - A FRESHLY LOADED CAR STARTS WITH ALL
002560*    ITS SEATS AVAILABLE, SO IT IS FILED UNDER THE BUCKET
002570*    MATCHING ITS FULL SEAT COUNT.
002580*
002590 2210-FILE-ONE-CAR.
002600     ADD 1 TO WS-CAR-COUNT.
002610     SET WS-CAR-IX TO WS-CAR-COUNT.
002620     MOVE CSL-T-CAR-ID (WS-SUB) TO WS-CAR-ID (WS-CAR-IX).
002630     MOVE CSL-T-CAR-SEATS (WS-SUB) TO WS-CAR-SEATS (WS-CAR-IX).
002640     MOVE CSL-T-CAR-SEATS (WS-SUB) TO WS-CAR-AVAIL (WS-CAR-IX).
002650     SET WS-CAR-SLOT-USED (WS-CAR-IX) TO TRUE.
002660     MOVE WS-CAR-AVAIL (WS-CAR-IX) TO WS-BKT-SUB.
002670     PERFORM 7000-FILE-BUCKET.
002680 2210-EXIT.
002690     EXIT.
002700
002710 2900-CLEAR-CAR-TABLE.
002720     MOVE ZERO TO WS-CAR-COUNT.
002730     PERFORM 2910-CLEAR-ONE-BUCKET THRU 2910-EXIT
002740         VARYING WS-BKT-SUB FROM 0 BY 1 UNTIL WS-BKT-SUB > 6.
002750
002760 2910-CLEAR-ONE-BUCKET.
002770     MOVE ZERO TO WS-BKT-HEAD (WS-BKT-SUB + 1).
002780     MOVE ZERO TO WS-BKT-TAIL (WS-BKT-SUB + 1).
002790 2910-EXIT.
002800     EXIT.
002810
002820*
002830*    3000-FIND-RESERVE - BEST-FIT: SCAN BUCKETS CSL-PEOPLE
002840*    THRU 6 ASCENDING, TAKE THE HEAD OF THE FIRST NON-EMPTY
002850*    BUCKET (OLDEST ARRIVAL IN THAT BUCKET, SO TIES ARE FIFO),
002860*    MOVE IT TO ITS NEW BUCKET WITH THE SEATS REMOVED.
002870*    ASCENDING ORDER IS THE WHOLE POINT OF "BEST-FIT" - A
002880*    GROUP OF 4 NEVER DISPLACES A SPARE SEAT IN A 6-SEAT CAR
002890*    WHEN A 4-SEAT CAR WITH EXACTLY ENOUGH ROOM IS WAITING.
002900*
002910 3000-FIND-RESERVE.
002920     SET WS-CAR-NOT-FOUND TO TRUE.
002930     MOVE CSL-PEOPLE TO WS-BKT-SUB.
002940     PERFORM 3010-CHECK-ONE-BUCKET THRU 3010-EXIT
002950         UNTIL WS-BKT-SUB > 6 OR WS-CAR-FOUND.
002960     IF WS-CAR-NOT-FOUND
002970         MOVE "NOCAR   " TO CSL-STATUS
002980         MOVE ZERO TO CSL-CAR-ID
002990     ELSE
003000         SET WS-CAR-IX TO WS-BKT-HEAD (WS-BKT-SUB + 1)
003010         PERFORM 7100-UNFILE-BUCKET
003020         SUBTRACT CSL-PEOPLE FROM WS-CAR-AVAIL (WS-CAR-IX)
003030         MOVE WS-CAR-AVAIL (WS-CAR-IX) TO WS-BKT-SUB
003040         PERFORM 7000-FILE-BUCKET
003050         MOVE WS-CAR-ID (WS-CAR-IX) TO CSL-CAR-ID
003060         MOVE WS-CAR-SEATS (WS-CAR-IX) TO CSL-CAR-SEATS
003070         MOVE "OK      " TO CSL-STATUS
003080     END-IF.
003090
003100 3010-CHECK-ONE-BUCKET.
003110     IF WS-BKT-HEAD (WS-BKT-SUB + 1) NOT = ZERO
003120         SET WS-CAR-FOUND TO TRUE
003130     ELSE
003140         ADD 1 TO WS-BKT-SUB
003150     END-IF.
003160 3010-EXIT.
003170     EXIT.
003180
003190*
003200*    4000-RELEASE-SEATS - DROPOFF: GIVE CSL-PEOPLE SEATS BACK
003210*    TO THE NAMED CAR AND RE-FILE IT UNDER ITS NEW BUCKET.  THE
003220*    CAR MUST BE UNFILED FROM ITS OLD BUCKET FIRST - OTHERWISE
003230*    7000-FILE-BUCKET WOULD APPEND IT A SECOND TIME AND LEAVE
003240*    THE SAME CAR LINKED IN TWO BUCKETS AT ONCE.
003250*
003260 4000-RELEASE-SEATS.
003270     PERFORM 6000-FIND-CAR-BY-ID.
003280     IF WS-CAR-NOT-FOUND
003290         MOVE "NOCAR   " TO CSL-STATUS
003300     ELSE
003310         PERFORM 7100-UNFILE-BUCKET
003320         ADD CSL-PEOPLE TO WS-CAR-AVAIL (WS-CAR-IX)
003330         MOVE WS-CAR-AVAIL (WS-CAR-IX) TO WS-BKT-SUB
003340         PERFORM 7000-FILE-BUCKET
003350         MOVE WS-CAR-AVAIL (WS-CAR-IX) TO CSL-AVAIL-SEATS
003360         MOVE "OK      " TO CSL-STATUS
003370     END-IF.
003380
003390*
003400*    5000-TRY-RESERVE - USED DURING THE POST-DROPOFF RE-
003410*    ALLOCATION PASS (CALLED BY JRNSVC).  SUCCEEDS ONLY IF THE
003420*    NAMED CAR STILL HAS ENOUGH SEATS; NO SIDE EFFECTS ON
003430*    FAILURE - UNLIKE FIND-RESERVE THIS FUNCTION NEVER PICKS A
003440*    DIFFERENT CAR, IT ONLY CHECKS THE ONE JRNSVC NAMED.
003450*
003460 5000-TRY-RESERVE.
003470     PERFORM 6000-FIND-CAR-BY-ID.
003480     IF WS-CAR-NOT-FOUND
003490         MOVE "NOCAR   " TO CSL-STATUS
003500     ELSE
003510*        PRB-0617 - SEATS LEFT MUST NOT BE LESS THAN THE PARTY
003520*        SIZE REQUESTED; WRITTEN "NOT <" RATHER THAN ">=" TO
003530*        MATCH THE REST OF THIS PROGRAM'S CONDITION STYLE.
003540         IF WS-CAR-AVAIL (WS-CAR-IX) NOT < CSL-PEOPLE
003550             PERFORM 7100-UNFILE-BUCKET
003560             SUBTRACT CSL-PEOPLE FROM WS-CAR-AVAIL (WS-CAR-IX)
003570             MOVE WS-CAR-AVAIL (WS-CAR-IX) TO WS-BKT-SUB
003580             PERFORM 7000-FILE-BUCKET
003590             MOVE "OK      " TO CSL-STATUS
003600         ELSE
003610             MOVE "NOCAR   " TO CSL-STATUS
003620         END-IF
003630     END-IF.
003640
003650*
003660*    5500-LOOKUP-CAR - READ-ONLY CHECK USED BY JRNSVC ON A
003670*    LOCATE TO REPORT THE CAR'S TOTAL SEAT CAPACITY.  NO SIDE
003680*    EFFECTS ON THE BUCKET STRUCTURE.
003690*
003700 5500-LOOKUP-CAR.
003710     PERFORM 6000-FIND-CAR-BY-ID.
003720     IF WS-CAR-NOT-FOUND
003730         MOVE "NOCAR   " TO CSL-STATUS
003740     ELSE
003750         MOVE WS-CAR-SEATS (WS-CAR-IX) TO CSL-CAR-SEATS
003760         MOVE WS-CAR-AVAIL (WS-CAR-IX) TO CSL-AVAIL-SEATS
003770         MOVE "OK      " TO CSL-STATUS
003780     END-IF.
003790
003800*
003810*    6000-FIND-CAR-BY-ID - LINEAR LOOKUP BY CSL-CAR-ID.  THE
003820*    CAR TABLE IS NOT KEYED BY CAR-ID (ONLY BY BUCKET CHAIN) SO
003830*    DROPOFF/TRY-RESERVE PAY FOR A SCAN; THE BUCKET CHAINS KEEP
003840*    THE HOT PATH (FIND-RESERVE) O(1).
003850*
003860 6000-FIND-CAR-BY-ID.
003870     SET WS-CAR-NOT-FOUND TO TRUE.
003880     PERFORM 6010-CHECK-ONE-CAR THRU 6010-EXIT
003890         VARYING WS-CAR-IX FROM 1 BY 1
003900         UNTIL WS-CAR-IX > WS-CAR-COUNT OR WS-CAR-FOUND.
003910
003920 6010-CHECK-ONE-CAR.
003930     IF WS-CAR-ID (WS-CAR-IX) = CSL-CAR-ID
003940         SET WS-CAR-FOUND TO TRUE
003950     END-IF.
003960 6010-EXIT.
003970     EXIT.
003980
003990*
004000*    7000-FILE-BUCKET - APPEND WS-CAR-IX TO THE TAIL OF BUCKET
004010*    WS-BKT-SUB (FIFO WITHIN THE BUCKET).  CALLED BOTH FROM THE
004020*    INITIAL LOAD AND FROM EVERY PARAGRAPH THAT CHANGES A CAR'S
004030*    AVAILABLE-SEAT COUNT, SO A CAR IS ALWAYS LINKED INTO
004040*    EXACTLY THE BUCKET THAT MATCHES ITS CURRENT WS-CAR-AVAIL.
004050*
004060 7000-FILE-BUCKET.
004070     MOVE ZERO TO WS-CAR-NEXT-PTR (WS-CAR-IX).
004080     IF WS-BKT-HEAD (WS-BKT-SUB + 1) = ZERO
004090         MOVE WS-CAR-IX TO WS-BKT-HEAD (WS-BKT-SUB + 1)
004100     ELSE
004110         SET WS-PRIOR-PTR TO WS-BKT-TAIL (WS-BKT-SUB + 1)
004120         MOVE WS-CAR-IX TO WS-CAR-NEXT-PTR (WS-PRIOR-PTR)
004130     END-IF.
004140     MOVE WS-CAR-IX TO WS-BKT-TAIL (WS-BKT-SUB + 1).
004150
004160*
004170*    7100-UNFILE-BUCKET - REMOVE WS-CAR-IX FROM WHICHEVER
004180*    BUCKET IT CURRENTLY SITS IN (ITS CURRENT WS-CAR-AVAIL),
004190*    BEFORE THE CALLER CHANGES ITS AVAILABLE-SEAT COUNT.  THE
004200*    HEAD CASE IS CHEAP (ONE MOVE); A MID-CHAIN OR TAIL CASE
004210*    FALLS THROUGH TO THE SCAN BELOW.
004220*
004230 7100-UNFILE-BUCKET.
004240     MOVE WS-CAR-AVAIL (WS-CAR-IX) TO WS-BKT-SUB.
004250     SET WS-CAR-NOT-FOUND TO TRUE.
004260     IF WS-BKT-HEAD (WS-BKT-SUB + 1) = WS-CAR-IX
004270         MOVE WS-CAR-NEXT-PTR (WS-CAR-IX)
004280           TO WS-BKT-HEAD (WS-BKT-SUB + 1)
004290         IF WS-BKT-HEAD (WS-BKT-SUB + 1) = ZERO
004300             MOVE ZERO TO WS-BKT-TAIL (WS-BKT-SUB + 1)
004310         END-IF
004320     ELSE
004330         SET WS-PRIOR-PTR TO WS-BKT-HEAD (WS-BKT-SUB + 1)
004340         PERFORM 7110-SCAN-CHAIN THRU 7110-EXIT
004350             UNTIL WS-PRIOR-PTR = ZERO OR WS-CAR-FOUND
004360     END-IF.
004370
004380 7110-SCAN-CHAIN.
004390     IF WS-CAR-NEXT-PTR (WS-PRIOR-PTR) = WS-CAR-IX
004400         MOVE WS-CAR-NEXT-PTR (WS-CAR-IX)
004410           TO WS-CAR-NEXT-PTR (WS-PRIOR-PTR)
004420         IF WS-CAR-IX = WS-BKT-TAIL (WS-BKT-SUB + 1)
004430             MOVE WS-PRIOR-PTR TO WS-BKT-TAIL (WS-BKT-SUB + 1)
004440         END-IF
004450         SET WS-CAR-FOUND TO TRUE
004460     ELSE
004470         SET WS-PRIOR-PTR TO WS-CAR-NEXT-PTR (WS-PRIOR-PTR)
004480     END-IF.
004490 7110-EXIT.
004500     EXIT.
004510*
004520*    9900-TRACE-DUMP - ONLY ENTERED WHEN THE OPERATOR SET
004530*    UPSI-0 ON FOR THIS RUN (SEE THE NIGHT-RUN JCL OVERRIDE
004540*    CARD).  WALKS THE WHOLE CAR TABLE THROUGH THE TRACE-VIEW
004550*    REDEFINITION SO ID/SEATS/AVAIL PRINT AS ONE EDITED NUMBER
004560*    PER CAR INSTEAD OF THREE SEPARATE DISPLAYS, THEN DUMPS
004570*    THE SEVEN BUCKET HEAD/TAIL PAIRS ON ONE LINE.  NEVER
004580*    TURNED ON FOR A PRODUCTION RUN - DIAGNOSTIC ONLY.
004590*
004600 9900-TRACE-DUMP.
004610     DISPLAY "CARSVC TRACE BUCKETS H=" WS-BKT-HEADS-NUM
004620             " T=" WS-BKT-TAILS-NUM.
004630     PERFORM 9910-TRACE-ONE-CAR THRU 9910-EXIT
004640         VARYING WS-TRC-IX FROM 1 BY 1
004650         UNTIL WS-TRC-IX > WS-CAR-COUNT.
004660
004670*
004680*    9910-TRACE-ONE-CAR - SEAT-DIGIT GUARDS THE DISPLAY THE
004690*    SAME WAY IT WOULD GUARD AN OPERATOR-ENTERED SEAT COUNT -
004700*    A CAR WHOSE AVAILABLE-SEAT BYTE HAS GONE BAD (NOT ONE OF
004710*    0-6) PRINTS A WARNING LINE INSTEAD OF THE TRACE NUMBER
004720*    SO A CORRUPTED RUN IS OBVIOUS FROM THE TRACE OUTPUT.
004730*
004740 9910-TRACE-ONE-CAR.
004750     SET WS-CAR-IX TO WS-TRC-IX.
004760     IF WS-CAR-AVAIL (WS-CAR-IX) IS SEAT-DIGIT
004770         DISPLAY "CARSVC TRACE CAR="
004780                 WS-TRC-ID-SEATS-AVAIL (WS-TRC-IX)
004790     ELSE
004800         DISPLAY "CARSVC TRACE CAR AVAIL BYTE BAD AT IX="
004810                 WS-TRC-IX
004820     END-IF.
004830 9910-EXIT.
004840     EXIT.
