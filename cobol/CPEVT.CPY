000010*****************************************************************
000020*
000030*   CPEVT.CPY
000040*
000050*   EVENT-INPUT-FILE RECORD LAYOUT - ONE DRIVING INPUT LINE PER
000060*   EVENT.  EVT-TYPE SELECTS WHICH OF THE REMAINING FIELDS ARE
000070*   MEANINGFUL; UNUSED FIELDS ARRIVE ZERO-FILLED BY THE UPSTREAM
000080*   EXTRACT AND ARE IGNORED BY CARPOOL.
000090*
000100*   MODIFIER            DATE       DESCRIPTION
000110*   ------------------- ---------- ------------------------------
000120*   S.TEMERZIDIS        03/14/1987 ORIGINAL COPY MEMBER.
000130*   K.PAPADIMITRIOU     11/30/1998 Y2K - NO DATE FIELDS IN THIS
000140*                                  COPYBOOK, REVIEWED, NO CHANGE.
000150*
000160*****************************************************************
000170*
000180 01  EVT-RECORD.
000190     05  EVT-TYPE                PIC X(7).
000200         88  EVT-IS-LOADCAR              VALUE "LOADCAR".
000210         88  EVT-IS-JOURNEY              VALUE "JOURNEY".
000220         88  EVT-IS-DROPOFF              VALUE "DROPOFF".
000230         88  EVT-IS-LOCATE               VALUE "LOCATE ".
000240     05  EVT-CAR-ID              PIC 9(9).
000250     05  EVT-CAR-SEATS           PIC 9(1).
000260     05  EVT-GROUP-ID            PIC 9(9).
000270     05  EVT-PEOPLE              PIC 9(1).
000280     05  FILLER                  PIC X(53).
