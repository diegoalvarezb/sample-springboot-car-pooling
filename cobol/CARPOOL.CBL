000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.     CARPOOL.
000040 AUTHOR.         S. TEMERZIDIS.
000050 INSTALLATION.   BULL HELLAS A.E. - TMHMA EFARMOGON.
000060 DATE-WRITTEN.   03/14/87.
000070 DATE-COMPILED.
000080 SECURITY.       INTERNAL USE ONLY.
000090*
000100*  PURPOSE : OVERNIGHT CAR-POOLING DISPATCH RUN.  READS THE
000110*            EVENT-INPUT-FILE TOP TO BOTTOM AND, FOR EACH EVENT,
000120*            DRIVES CARSVC/GRPSVC/JRNSVC TO LOAD THE CAR LIST,
000130*            REQUEST A JOURNEY, RECORD A DROPOFF OR ANSWER A
000140*            LOCATE - WRITING ONE RESULT-OUTPUT-FILE LINE PER
000150*            EVENT IN INPUT ORDER.  THIS IS THE BATCH REPLACE-
000160*            MENT FOR THE OLD KTIM SCREEN MENU - SEE CHANGE LOG.
000170*            THIS PROGRAM OWNS NO BUSINESS RULES OF ITS OWN - IT
000180*            IS PURELY THE READ/DISPATCH/WRITE SHELL.  EVERY
000190*            DECISION ABOUT WHETHER A GROUP RIDES, QUEUES OR IS
000200*            REJECTED IS MADE INSIDE CARSVC, GRPSVC OR JRNSVC;
000210*            CARPOOL'S JOB IS ONLY TO CALL THE RIGHT SUBPROGRAM
000220*            FOR EACH EVENT TYPE AND ECHO BACK WHAT IT SAYS.
000230*  ASSOCIATED FILES    : CAR-INPUT-FILE, EVENT-INPUT-FILE (COPY
000240*                        CPEVT), RESULT-OUTPUT-FILE (COPY CPRES).
000250*  LOCAL PARAMETERS    : CARSVC-LINK (COPY CPCARS), GRPSVC-LINK
000260*                        (COPY CPGRP), JRNSVC-LINK (COPY CPJRN).
000270*-----------------------------------------------------------------
000280*  CHANGE LOG
000290*  DATE       WHO  TICKET     DESCRIPTION
000300*  ---------- ---- ---------- --------------------------------
000310*  03/14/1987 ST   -          ORIGINAL.  REPLACES THE KTIM
000320*                             SCREEN MENU WITH AN UNATTENDED
000330*                             EVENT-DRIVEN DISPATCH RUN FOR THE
000340*                             NIGHT BATCH - THE OLD MENU
000350*                             NAVIGATION, DATE BOX AND ABOUT BOX
000360*                             DO NOT CARRY OVER.
000370*  09/02/1991 ST   -          SPLIT THE CAR, GROUP AND JOURNEY
000380*                             LOGIC OUT INTO CARSVC/GRPSVC/
000390*                             JRNSVC SUBPROGRAMS SO EACH CAN BE
000400*                             REUSED BY THE ON-LINE ENQUIRY WORK
000410*                             LATER.  THIS PROGRAM IS NOW JUST
000420*                             THE READ/DISPATCH/WRITE SHELL.
000430*  11/30/1998 KP   Y2K-0008   YEAR 2000 REVIEW - NO DATE FIELDS
000440*                             IN THIS PROGRAM, NO CHANGE
000450*                             REQUIRED.
000460*  04/05/2004 KP   REQ-0390   LOCATE AND DROPOFF NOW ROUTE
000470*                             THROUGH JRNSVC'S LKUP/LKUC LOOKUP
000480*                             CALLS - NO CHANGE NEEDED HERE,
000490*                             JRNSVC-LINK ALREADY CARRIES THE
000500*                             ANSWER BACK.
000510*  08/14/2006 KP   PRB-0512   REJECTED LOADCAR NOW WRITES A
000520*                             RESULT LINE (STATUS NOCAR) INSTEAD
000530*                             OF SILENTLY SKIPPING IT -
000540*                             OPERATIONS WAS LOSING TRACK OF BAD
000550*                             CAR LISTS ON THE NIGHT RUN.
000560*  02/11/2009 KP   PRB-0588   EVENT-INPUT-FILE AND RESULT-OUTPUT-
000570*                             FILE NOW SIT ON THE SHARED CPEVT/
000580*                             CPRES COPY MEMBERS INSTEAD OF A
000590*                             PRIVATE FD LAYOUT OF THIS PROGRAM'S
000600*                             OWN - AUDIT FOUND THE OLD FD FIELDS
000610*                             HAD DRIFTED FROM THE COPY MEMBER
000620*                             NAMES USED EVERYWHERE ELSE.  THE
000630*                             LOADCAR/JOURNEY/DROPOFF/LOCATE
000640*                             DISPATCH BELOW NOW TESTS EVT-TYPE'S
000650*                             OWN 88-LEVELS INSTEAD OF REPEATING
000660*                             THE FOUR EVENT-TYPE LITERALS.  ALSO
000670*                             ADDED THE UPSI-0 TRACE DUMP AT
000680*                             9500-TRACE-DUMP - THE SPECIAL-NAMES
000690*                             ENTRY HAD SAT UNUSED SINCE 1987.
000700*  11/03/2010 KP   PRB-0596   OPERATIONS ASKED FOR A RUN TOTAL ON
000710*                             THE CONSOLE AT END OF JOB - ADDED
000720*                             WS-RUN-TOTALS AND ITS FLAT
000730*                             REDEFINITION SO THE EXISTING TRACE
000740*                             DISPLAY COULD PRINT ALL FOUR EVENT
000750*                             COUNTERS ON ONE LINE WITHOUT FOUR
000760*                             MORE DISPLAY STATEMENTS.
000770*****************************************************************
000780
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER.   IBM-AT.
000820 OBJECT-COMPUTER.   IBM-AT.
000830 SPECIAL-NAMES.
000840     UPSI-0 ON STATUS IS CPL-TRACE-ON
000850            OFF STATUS IS CPL-TRACE-OFF.
000860     CLASS SEAT-DIGIT IS "0" "1" "2" "3" "4" "5" "6".
000870
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900*
000910*    ALL THREE FILES ARE LINE SEQUENTIAL - THE SAME CONVENTION
000920*    THE OLD KTIM SCREEN USED FOR ITS IMPORT/EXPORT FILES, KEPT
000930*    HERE SO OPERATIONS CAN EYEBALL A RUN'S INPUT OR OUTPUT WITH
000940*    AN ORDINARY TEXT EDITOR WHEN CHASING A PROBLEM.
000950*
000960     SELECT CAR-INPUT-FILE    ASSIGN TO CARIN
000970         ORGANIZATION LINE SEQUENTIAL
000980         FILE STATUS IS WS-CARIN-STAT.
000990     SELECT EVENT-INPUT-FILE  ASSIGN TO EVENTIN
001000         ORGANIZATION LINE SEQUENTIAL
001010         FILE STATUS IS WS-EVTIN-STAT.
001020     SELECT RESULT-OUTPUT-FILE ASSIGN TO RESOUT
001030         ORGANIZATION LINE SEQUENTIAL
001040         FILE STATUS IS WS-RESOUT-STAT.
001050
001060 DATA DIVISION.
001070 FILE SECTION.
001080*
001090*    CAR-INPUT-FILE - LOADCAR PAYLOAD, READ IN FULL ON SIGHT OF
001100*    A LOADCAR EVENT BEFORE ANY CAR IS FILED.  CIF-CAR-ID/
001110*    CIF-CAR-SEATS MATCH THE CAR-SEAT FIELDS CSL-T-ENTRY TAKES
001120*    THEM STRAIGHT INTO - NO AVAIL-SEATS COLUMN ON THIS FILE,
001130*    AVAILABILITY ONLY EXISTS INSIDE CARSVC'S WORKING-STORAGE.
001140*
001150 FD  CAR-INPUT-FILE.
001160 01  CIF-FILE-REC.
001170     05  CIF-FILE-CAR-ID         PIC 9(9).
001180     05  CIF-FILE-CAR-SEATS      PIC 9(1).
001190     05  FILLER                  PIC X(70).
001200*
001210*    EVENT-INPUT-FILE - THE DRIVING INPUT, ONE RECORD PER EVENT.
001220*    EVT-RECORD IS THE SHARED COPY MEMBER - THE DISPATCH BELOW
001230*    USES ITS OWN EVT-IS-LOADCAR/JOURNEY/DROPOFF/LOCATE 88'S.
001240*
001250 FD  EVENT-INPUT-FILE.
001260     COPY CPEVT.
001270*
001280*    RESULT-OUTPUT-FILE - ONE LINE WRITTEN PER EVENT PROCESSED.
001290*    RES-RECORD IS THE SHARED COPY MEMBER.
001300*
001310 FD  RESULT-OUTPUT-FILE.
001320     COPY CPRES.
001330
001340 WORKING-STORAGE SECTION.
001350 77  WS-CAR-IN-COUNT          PIC 9(4) COMP VALUE ZERO.
001360*
001370*    FILE STATUS BYTES FOR THE THREE SELECTED FILES, GROUPED SO
001380*    THE OVERNIGHT OPERATOR TRACE (UPSI-0 ON) CAN DISPLAY ALL
001390*    THREE TOGETHER AS ONE SIX-CHARACTER STRING.
001400*
001410 01  WS-FILE-STATUSES.
001420     05  WS-CARIN-STAT            PIC X(2) VALUE "00".
001430     05  WS-EVTIN-STAT            PIC X(2) VALUE "00".
001440     05  WS-RESOUT-STAT           PIC X(2) VALUE "00".
001450     05  FILLER                   PIC X(2).
001460 01  WS-FILE-STATUSES-LINE REDEFINES WS-FILE-STATUSES.
001470     05  WS-FSL-ALL-STATUSES      PIC X(6).
001480     05  FILLER                   PIC X(2).
001490*
001500*    WS-RUN-TOTALS - PRB-0596 COUNTERS, ONE PER EVENT TYPE, SO
001510*    THE END-OF-RUN TRACE LINE CAN SHOW OPERATIONS HOW MANY OF
001520*    EACH EVENT THE NIGHT'S FILE CONTAINED.
001530*
001540 01  WS-RUN-TOTALS.
001550     05  WS-LOADCAR-COUNT         PIC 9(4) COMP VALUE ZERO.
001560     05  WS-JOURNEY-COUNT         PIC 9(4) COMP VALUE ZERO.
001570     05  WS-DROPOFF-COUNT         PIC 9(4) COMP VALUE ZERO.
001580     05  WS-LOCATE-COUNT          PIC 9(4) COMP VALUE ZERO.
001590     05  FILLER                   PIC X(4).
001600 01  WS-RUN-TOTALS-LINE REDEFINES WS-RUN-TOTALS.
001610     05  WS-RTL-COUNTS            PIC 9(16).
001620     05  FILLER                   PIC X(4).
001630
001640 01  WS-EVENT-CONTROL.
001650     05  WS-EVT-COUNT             PIC 9(7) COMP VALUE ZERO.
001660     05  WS-EOF-SW                PIC X(1) VALUE "N".
001670         88  WS-EVENTS-AT-END             VALUE "Y".
001680         88  WS-EVENTS-NOT-AT-END         VALUE "N".
001690     05  FILLER                   PIC X(1).
001700 01  WS-EVENT-CONTROL-LINE REDEFINES WS-EVENT-CONTROL.
001710     05  WS-ECL-COUNT             PIC 9(7).
001720     05  FILLER                   PIC X(2).
001730*
001740*    COMMUNICATION AREAS PASSED BY REFERENCE ON EVERY CALL TO
001750*    CARSVC, GRPSVC AND JRNSVC.  CARPOOL OWNS THE STORAGE HERE -
001760*    THESE SUBPROGRAMS HAVE NO FILES OR SCREENS OF THEIR OWN, SO
001770*    WHATEVER THEY NEED TO REMEMBER BETWEEN CALLS LIVES EITHER
001780*    IN THEIR OWN WORKING-STORAGE OR HERE IN THE LINK AREAS.
001790*
001800 COPY CPCARS.
001810 COPY CPGRP.
001820 COPY CPJRN.
001830
001840 PROCEDURE DIVISION.
001850*
001860*    0000-MAIN-PARA - OPEN, READ THE FIRST EVENT, PROCESS EVERY
001870*    EVENT UNTIL END OF FILE, CLOSE.  THE CLASSIC "PRIMING READ"
001880*    SHAPE - THE LOOP TEST AT 2100 ONLY EVER SEES A VALID EVENT
001890*    OR THE AT-END CONDITION, NEVER AN UNINITIALISED RECORD.
001900*
001910 0000-MAIN-PARA.
001920     PERFORM 1000-OPEN-FILES.
001930     PERFORM 2000-READ-ONE-EVENT.
001940     PERFORM 2100-PROCESS-ONE-EVENT
001950             UNTIL WS-EVENTS-AT-END.
001960     PERFORM 9000-CLOSE-FILES.
001970     GOBACK.
001980
001990 1000-OPEN-FILES.
002000     OPEN INPUT  EVENT-INPUT-FILE.
002010     OPEN OUTPUT RESULT-OUTPUT-FILE.
002020     SET WS-EVENTS-NOT-AT-END TO TRUE.
002030
002040 2000-READ-ONE-EVENT.
002050     READ EVENT-INPUT-FILE
002060         AT END SET WS-EVENTS-AT-END TO TRUE
002070     END-READ.
002080
002090*
002100*    2100-PROCESS-ONE-EVENT - ONE PASS OF THE MAIN LOOP.  EVERY
002110*    RESULT LINE STARTS WITH THE EVENT TYPE ECHOED BACK AND
002120*    GROUP-ID/CAR-ID ZEROED, SO A HANDLER THAT HAS NOTHING TO
002130*    SAY ABOUT ONE OF THOSE TWO FIELDS (E.G. DROPOFF NEVER SETS
002140*    RES-CAR-ID) STILL LEAVES A CLEAN ZERO RATHER THAN WHATEVER
002150*    WAS LEFT OVER FROM THE PRIOR EVENT'S RESULT LINE.
002160*
002170 2100-PROCESS-ONE-EVENT.
002180     ADD 1 TO WS-EVT-COUNT.
002190     MOVE EVT-TYPE  TO RES-EVT-TYPE.
002200     MOVE ZERO      TO RES-GROUP-ID.
002210     MOVE ZERO      TO RES-CAR-ID.
002220     EVALUATE TRUE
002230         WHEN EVT-IS-LOADCAR
002240             ADD 1 TO WS-LOADCAR-COUNT
002250             PERFORM 3000-HANDLE-LOADCAR
002260         WHEN EVT-IS-JOURNEY
002270             ADD 1 TO WS-JOURNEY-COUNT
002280             PERFORM 4000-HANDLE-JOURNEY
002290         WHEN EVT-IS-DROPOFF
002300             ADD 1 TO WS-DROPOFF-COUNT
002310             PERFORM 5000-HANDLE-DROPOFF
002320         WHEN EVT-IS-LOCATE
002330             ADD 1 TO WS-LOCATE-COUNT
002340             PERFORM 6000-HANDLE-LOCATE
002350         WHEN OTHER
002360             MOVE "NOTFOUND" TO RES-STATUS
002370     END-EVALUATE.
002380     PERFORM 8000-WRITE-RESULT.
002390     IF CPL-TRACE-ON
002400         PERFORM 9500-TRACE-DUMP
002410     END-IF.
002420     PERFORM 2000-READ-ONE-EVENT.
002430
002440*
002450*    3000-HANDLE-LOADCAR - THE CAR-INPUT-FILE IS READ IN FULL
002460*    BEFORE A SINGLE CAR IS FILED, THEN GRPSVC/JRNSVC/CARSVC ARE
002470*    FLUSHED AND RELOADED IN THAT ORDER SO NO STALE JOURNEY OR
002480*    QUEUE ENTRY CAN POINT AT A CAR THAT NO LONGER EXISTS.  THE
002490*    FLUSH ORDER MATTERS - GRPSVC AND JRNSVC ARE CLEARED BEFORE
002500*    CARSVC SO THAT IF THIS PROGRAM WERE EVER CHANGED TO BAIL
002510*    OUT PARTWAY THROUGH, THE GROUP/QUEUE SIDE IS NEVER LEFT
002520*    POINTING AT A CAR TABLE THAT IS ABOUT TO BE REPLACED.
002530*
002540 3000-HANDLE-LOADCAR.
002550     MOVE ZERO TO CSL-CAR-COUNT.
002560     MOVE ZERO TO WS-CAR-IN-COUNT.
002570     OPEN INPUT CAR-INPUT-FILE.
002580     PERFORM 3100-READ-ONE-CAR-LINE.
002590     PERFORM 3200-FILE-ONE-CAR-LINE
002600             UNTIL WS-CARIN-STAT = "10".
002610     CLOSE CAR-INPUT-FILE.
002620     SET GSL-FN-FLUSH TO TRUE.
002630     CALL "GRPSVC" USING GRPSVC-LINK.
002640     SET JSL-FN-FLUSH TO TRUE.
002650     CALL "JRNSVC" USING JRNSVC-LINK.
002660     SET CSL-FN-FLUSH-LOAD TO TRUE.
002670     CALL "CARSVC" USING CARSVC-LINK.
002680*    PRB-0512 - A REJECTED CAR LIST (CARSVC CAME BACK REJECTED,
002690*    NOT OK) STILL GETS A RESULT LINE SO OPERATIONS CAN SEE IT
002700*    IN THE OUTPUT RATHER THAN ONLY IN A CONSOLE MESSAGE THAT
002710*    MAY SCROLL OFF BEFORE ANYONE LOOKS.
002720     IF CSL-ST-OK
002730         MOVE "OK      " TO RES-STATUS
002740     ELSE
002750         MOVE "NOCAR   " TO RES-STATUS
002760     END-IF.
002770
002780 3100-READ-ONE-CAR-LINE.
002790     READ CAR-INPUT-FILE
002800         AT END MOVE "10" TO WS-CARIN-STAT
002810         NOT AT END MOVE "00" TO WS-CARIN-STAT
002820     END-READ.
002830
002840*
002850*    3200-FILE-ONE-CAR-LINE - COPY ONE CAR-INPUT-FILE RECORD
002860*    INTO THE NEXT SLOT OF CSL-T-ENTRY AND READ THE NEXT LINE.
002870*    CARSVC DOES NOT SEE THE FILE AT ALL - IT ONLY EVER SEES THE
002880*    FINISHED TABLE PASSED IN CARSVC-LINK ON THE SUBSEQUENT
002890*    FLUSH-LOAD CALL ABOVE.
002900*
002910 3200-FILE-ONE-CAR-LINE.
002920     ADD 1 TO WS-CAR-IN-COUNT.
002930     SET CSL-T-IX TO WS-CAR-IN-COUNT.
002940     MOVE CIF-FILE-CAR-ID    TO CSL-T-CAR-ID (CSL-T-IX).
002950     MOVE CIF-FILE-CAR-SEATS TO CSL-T-CAR-SEATS (CSL-T-IX).
002960     MOVE WS-CAR-IN-COUNT    TO CSL-CAR-COUNT.
002970     PERFORM 3100-READ-ONE-CAR-LINE.
002980
002990*
003000*    4000-HANDLE-JOURNEY - JRNSVC OWNS THE ASSIGNED/QUEUED/
003010*    DUPGROUP/NOCAR DECISION; CARPOOL JUST ECHOES JSL-STATUS AND
003020*    JSL-CAR-ID BACK.  JSL-CAR-ID IS ZEROED BEFORE THE CALL SO A
003030*    QUEUED OR REJECTED JOURNEY CANNOT ACCIDENTALLY CARRY A CAR
003040*    NUMBER LEFT OVER FROM AN EARLIER EVENT'S LINK AREA.
003050*
003060 4000-HANDLE-JOURNEY.
003070     MOVE EVT-GROUP-ID  TO JSL-GROUP-ID.
003080     MOVE EVT-PEOPLE    TO JSL-PEOPLE.
003090     MOVE ZERO               TO JSL-CAR-ID.
003100     SET JSL-FN-REQ-JOURNEY TO TRUE.
003110     CALL "JRNSVC" USING JRNSVC-LINK.
003120     MOVE EVT-GROUP-ID  TO RES-GROUP-ID.
003130     MOVE JSL-STATUS         TO RES-STATUS.
003140     MOVE JSL-CAR-ID         TO RES-CAR-ID.
003150
003160*
003170*    5000-HANDLE-DROPOFF - JRNSVC DOES THE RELEASE/REALLOCATE/
003180*    REMOVE WORK AND ALWAYS ANSWERS OK OR NOTFOUND; NO CAR-ID
003190*    COMES BACK ON A DROPOFF RESULT LINE SINCE THE GROUP IS NO
003200*    LONGER RIDING IN ANY CAR BY THE TIME THIS RETURNS.
003210*
003220 5000-HANDLE-DROPOFF.
003230     MOVE EVT-GROUP-ID  TO JSL-GROUP-ID.
003240     SET JSL-FN-DROPOFF TO TRUE.
003250     CALL "JRNSVC" USING JRNSVC-LINK.
003260     MOVE EVT-GROUP-ID  TO RES-GROUP-ID.
003270     MOVE JSL-STATUS         TO RES-STATUS.
003280
003290*
003300*    6000-HANDLE-LOCATE - JSL-STATUS COMES BACK NOTFOUND, QUEUED
003310*    OR OK; JSL-CAR-ID IS ONLY MEANINGFUL WHEN OK, SO IT IS
003320*    ZEROED BEFORE THE CALL THE SAME WAY 4000 DOES FOR JOURNEY.
003330*
003340 6000-HANDLE-LOCATE.
003350     MOVE EVT-GROUP-ID  TO JSL-GROUP-ID.
003360     MOVE ZERO               TO JSL-CAR-ID.
003370     SET JSL-FN-LOCATE TO TRUE.
003380     CALL "JRNSVC" USING JRNSVC-LINK.
003390     MOVE EVT-GROUP-ID  TO RES-GROUP-ID.
003400     MOVE JSL-STATUS         TO RES-STATUS.
003410     MOVE JSL-CAR-ID         TO RES-CAR-ID.
003420
003430 8000-WRITE-RESULT.
003440     WRITE RES-RECORD.
003450
003460 9000-CLOSE-FILES.
003470     CLOSE EVENT-INPUT-FILE.
003480     CLOSE RESULT-OUTPUT-FILE.
003490*
003500*    9500-TRACE-DUMP - UPSI-0 DIAGNOSTIC ONLY, NEVER SET ON A
003510*    PRODUCTION NIGHT RUN.  DISPLAYS THE EVENT COUNT, THE THREE
003520*    FILE-STATUS BYTES AND THE FOUR RUN TOTALS AS THREE EDITED
003530*    NUMBERS THROUGH THEIR FLAT REDEFINITIONS - ONE LINE PER
003540*    EVENT INSTEAD OF TEN SEPARATE FIELD DISPLAYS.
003550*
003560 9500-TRACE-DUMP.
003570     DISPLAY "CARPOOL TRACE EVT=" WS-ECL-COUNT
003580             " STAT=" WS-FSL-ALL-STATUSES
003590             " TOT=" WS-RTL-COUNTS.
003600*    SEAT-DIGIT GUARDS THE LAST-CAR-SEATS TRACE LINE THE SAME
003610*    WAY IT GUARDS ANY OTHER OPERATOR-FACING SEAT FIELD IN THE
003620*    SYSTEM - ONLY PRINTED WHEN THE EVENT JUST PROCESSED WAS A
003630*    LOADCAR, SINCE EVT-CAR-SEATS IS MEANINGLESS ON ANY OTHER
003640*    EVENT TYPE.
003650     IF EVT-IS-LOADCAR AND EVT-CAR-SEATS IS SEAT-DIGIT
003660         DISPLAY "CARPOOL TRACE LAST-CAR-SEATS="
003670                 EVT-CAR-SEATS
003680     END-IF.
