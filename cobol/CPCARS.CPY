000010*****************************************************************
000020*
000030*   CPCARS.CPY
000040*
000050*   CAR INVENTORY ENTITY LAYOUT AND THE CARSVC CALL INTERFACE.
000060*   CAR-RECORD IS THE LOGICAL SHAPE OF ONE CAR, SHARED BY THE
000070*   CAR-INPUT-FILE PAYLOAD LINE AND BY CARSVC'S PRIVATE SEAT-
000080*   BUCKET TABLE.  CARSVC-LINK IS THE COMMUNICATION AREA PASSED
000090*   ON EVERY CALL TO CARSVC.
000100*
000110*   MODIFIER            DATE       DESCRIPTION
000120*   ------------------- ---------- ------------------------------
000130*   S.TEMERZIDIS        03/14/1987 ORIGINAL COPY MEMBER.
000140*   S.TEMERZIDIS        09/02/1991 ADDED CSL-CAR-COUNT, RAISED
000150*                                  THE LOAD TABLE TO 2000 CARS.
000160*   K.PAPADIMITRIOU     11/30/1998 Y2K - NO DATE FIELDS IN THIS
000170*                                  COPYBOOK, REVIEWED, NO CHANGE.
000180*   K.PAPADIMITRIOU     04/05/2004 ADDED LKUC SO JRNSVC CAN PULL
000190*                                  A CAR'S SEAT CAPACITY FOR A
000200*                                  LOCATE WITHOUT WALKING ITS OWN
000210*                                  COPY OF THE CAR LIST.
000220*   K.PAPADIMITRIOU     02/11/2009 AUDIT PULLED CAR-RECORD AND
000230*                                  CIF-CAR-RECORD - BOTH HAD SAT
000240*                                  UNUSED SINCE THE 1991 SPLIT,
000250*                                  CARSVC-LINK CARRIES THE SAME
000260*                                  SHAPE ON EVERY REAL CALL.
000270*
000280*****************************************************************
000290*
000300*    CARSVC CALL INTERFACE.  CSL-FUNCTION SELECTS THE OPERATION;
000310*    ONLY THE FIELDS THAT APPLY TO THE FUNCTION IN PROGRESS ARE
000320*    MEANINGFUL ON INPUT OR OUTPUT.
000330*
000340 01  CARSVC-LINK.
000350     05  CSL-FUNCTION            PIC X(4).
000360         88  CSL-FN-FLUSH-LOAD           VALUE "FLLD".
000370         88  CSL-FN-FIND-RESERVE         VALUE "FRES".
000380         88  CSL-FN-RELEASE              VALUE "RELS".
000390         88  CSL-FN-TRY-RESERVE          VALUE "TRES".
000400         88  CSL-FN-LOOKUP-CAR           VALUE "LKUC".
000410     05  CSL-PEOPLE              PIC 9(1).
000420     05  CSL-CAR-ID              PIC 9(9).
000430     05  CSL-CAR-SEATS           PIC 9(1).
000440     05  CSL-AVAIL-SEATS         PIC 9(1).
000450     05  CSL-STATUS              PIC X(8).
000460         88  CSL-ST-OK                   VALUE "OK      ".
000470         88  CSL-ST-NOCAR                VALUE "NOCAR   ".
000480         88  CSL-ST-REJECTED             VALUE "REJECTED".
000490     05  CSL-CAR-COUNT           PIC 9(4) COMP.
000500     05  CSL-CAR-LOAD-TABLE.
000510         10  CSL-T-ENTRY OCCURS 2000 TIMES
000520                         INDEXED BY CSL-T-IX.
000530             15  CSL-T-CAR-ID        PIC 9(9).
000540             15  CSL-T-CAR-SEATS     PIC 9(1).
000550     05  FILLER                  PIC X(8).
