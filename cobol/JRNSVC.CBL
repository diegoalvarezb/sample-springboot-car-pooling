000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.     JRNSVC.
000040 AUTHOR.         S. TEMERZIDIS.
000050 INSTALLATION.   BULL HELLAS A.E. - TMHMA EFARMOGON.
000060 DATE-WRITTEN.   09/02/91.
000070 DATE-COMPILED.
000080 SECURITY.       INTERNAL USE ONLY.
000090*
000100*  PURPOSE : JOURNEY ASSIGNMENT SUBPROGRAM - ORCHESTRATES
000110*            CARSVC AND GRPSVC TO TURN A JOURNEY REQUEST INTO A
000120*            CAR ASSIGNMENT OR A WAITING-QUEUE ENTRY, TO ANSWER
000130*            A LOCATE, AND TO DRIVE THE RE-ALLOCATION PASS THAT
000140*            FOLLOWS A DROPOFF.  CALLED BY CARPOOL.  REPLACES
000150*            THE OLD DCARS00 CLIENT-FILE SCREEN - SEE CHANGE
000160*            LOG.  THIS PROGRAM OWNS NO SEAT OR QUEUE STATE OF
000170*            ITS OWN - IT ONLY REMEMBERS WHICH GROUP RODE IN
000180*            WHICH CAR, AND LEAVES CARSVC/GRPSVC TO KEEP THEIR
000190*            OWN BOOKS STRAIGHT.
000200*  ASSOCIATED FILES    : NONE.  ASSIGNMENTS LIVE IN WORKING-
000210*                        STORAGE FOR ONE BATCH RUN - THE TABLE
000220*                        IS FLUSHED BY CARPOOL'S LOADCAR EVENT
000230*                        THE SAME AS CARSVC'S AND GRPSVC'S ARE.
000240*  LOCAL PARAMETERS    : JRNSVC-LINK (COPY CPJRN), PLUS THE
000250*                        CARSVC-LINK AND GRPSVC-LINK COMMAREAS
000260*                        THIS PROGRAM BUILDS ON EVERY CALL IT
000270*                        MAKES DOWNSTREAM.
000280*-----------------------------------------------------------------
000290*  CHANGE LOG
000300*  DATE       WHO  TICKET     DESCRIPTION
000310*  ---------- ---- ---------- --------------------------------
000320*  09/02/1991 ST   -          ORIGINAL.  CARVES THE JOURNEY
000330*                             ASSIGNMENT/REALLOCATION LOGIC OUT
000340*                             OF THE OLD DCARS00 SCREEN PROGRAM
000350*                             - ONLY THE INDEXED-FILE PLUMBING
000360*                             SURVIVES, REWORKED AS ONE WORKING-
000370*                             STORAGE ASSIGNMENT TABLE.
000380*  03/11/1993 ST   REQ-0255   LOCATE-GROUP NO LONGER KEEPS ITS
000390*                             OWN COPY OF GROUP-PEOPLE - IT NOW
000400*                             ASKS GRPSVC FOR IT ON EVERY CALL,
000410*                             AFTER TWO NIGHT RUNS WHERE THE
000420*                             LOCAL COPY HAD DRIFTED FROM A
000430*                             GROUP'S TRUE SIZE.
000440*  11/30/1998 KP   Y2K-0008   YEAR 2000 REVIEW - NO DATE FIELDS
000450*                             IN THIS PROGRAM, NO CHANGE
000460*                             REQUIRED.
000470*  07/09/2001 KP   PRB-0147   RAISED THE ASSIGNMENT TABLE
000480*                             CAPACITY TO 5000 TO MATCH THE
000490*                             REGISTRY CAPACITY IN GRPSVC.
000500*  04/05/2004 KP   REQ-0390   ADDED THE LKUC/LKUP LOOKUP CALLS
000510*                             SO LOCATE-GROUP AND DROPOFF-GROUP
000520*                             NO LONGER NEED THEIR OWN COPIES OF
000530*                             DATA THAT CARSVC/GRPSVC ALREADY
000540*                             HOLD.
000550*  08/14/2006 KP   PRB-0512   REQUEST-JOURNEY WAS RE-ENQUEUING A
000560*                             GROUP THAT HAD ALREADY BEEN GIVEN
000570*                             A CAR ON A REPEATED JOURNEY EVENT
000580*                             - NOW CHECKS ITS OWN ASSIGNMENT
000590*                             TABLE FIRST AND NO-OPS.
000600*  02/19/2007 KP   PRB-0529   DROPOFF-GROUP WAS LEAVING A
000610*                             WAITING (NEVER-SEATED) GROUP'S
000620*                             ENTRY IN GRPSVC'S REGISTRY AFTER
000630*                             DEQUEUING IT - ADDED THE EXPLICIT
000640*                             REMG CALL IN 5200-REMOVE-WAITING-
000650*                             GROUP SO THE REGISTRY AGREES WITH
000660*                             THE QUEUE.
000670*  02/11/2009 KP   PRB-0588   ADDED THE UPSI-0 TRACE DUMP AT
000680*                             9900-TRACE-DUMP - THE SPECIAL-
000690*                             NAMES ENTRY HAD SAT UNUSED SINCE
000700*                             THE SPLIT FROM DCARS00.
000710*****************************************************************
000720
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER.   IBM-AT.
000760 OBJECT-COMPUTER.   IBM-AT.
000770 SPECIAL-NAMES.
000780     UPSI-0 ON STATUS IS JSV-TRACE-ON
000790            OFF STATUS IS JSV-TRACE-OFF.
000800     CLASS SEAT-DIGIT IS "0" "1" "2" "3" "4" "5" "6".
000810
000820 DATA DIVISION.
000830 WORKING-STORAGE SECTION.
000840 77  WS-MAX-JOURNEYS          PIC 9(4) COMP VALUE 5000.
000850 77  WS-JRN-SUB               PIC 9(4) COMP VALUE ZERO.
000860 77  WS-SEL-SUB               PIC 9(4) COMP VALUE ZERO.
000870 77  WS-DEPARTING-CAR-ID      PIC 9(9) VALUE ZERO.
000880 77  WS-VALID-SW              PIC X(1) VALUE "Y".
000890     88  WS-JOURNEY-VALID             VALUE "Y".
000900     88  WS-JOURNEY-INVALID            VALUE "N".
000910 77  WS-FOUND-SW              PIC X(1) VALUE "N".
000920     88  WS-JRN-FOUND                 VALUE "Y".
000930     88  WS-JRN-NOT-FOUND              VALUE "N".
000940
000950*
000960*    WS-JOURNEY-CONTROL HOLDS THE HIGH-WATER COUNT OF THE
000970*    ASSIGNMENT TABLE - BUMPED ON EVERY NEW ASSIGNMENT, NEVER
000980*    DECREMENTED.  A DROPPED ASSIGNMENT JUST FREES ITS SLOT
000990*    (WS-JRN-SLOT-SW) RATHER THAN COMPACTING THE TABLE.
001000*
001010 01  WS-JOURNEY-CONTROL.
001020     05  WS-JRN-COUNT             PIC 9(4) COMP VALUE ZERO.
001030     05  FILLER                   PIC X(1).
001040*
001050*    FLAT VIEW OF THE CONTROL AREA - UPSI-0 TRACE.
001060*
001070 01  WS-JOURNEY-CONTROL-LINE REDEFINES WS-JOURNEY-CONTROL.
001080     05  WS-JCL-COUNT             PIC 9(4).
001090     05  FILLER                   PIC X(1).
001100*
001110*    WS-JOURNEY-TABLE HOLDS ONE ENTRY PER GROUP THAT CURRENTLY
001120*    HAS A CAR ASSIGNED.  A GROUP STILL WAITING HAS NO ENTRY
001130*    HERE AT ALL - ITS ONLY RECORD IS GRPSVC'S WAITING QUEUE.
001140*    THIS IS THE LIVE RECORD LAYOUT FOR ONE JOURNEY ASSIGNMENT -
001150*    THE OLD CPJRN.CPY JOURNEY-RECORD THAT ONCE CARRIED THE SAME
001160*    TWO FIELDS WAS NEVER ACTUALLY MOVED ANYWHERE AND WAS
001170*    RETIRED IN THE 02/11/2009 AUDIT - SEE CPJRN.CPY'S OWN
001180*    CHANGE LOG.
001190*
001200 01  WS-JOURNEY-TABLE.
001210     05  WS-JRN-ENTRY OCCURS 5000 TIMES INDEXED BY WS-JRN-IX.
001220         10  WS-JRN-GROUP-ID     PIC 9(9).
001230         10  WS-JRN-CAR-ID       PIC 9(9).
001240         10  WS-JRN-SLOT-SW      PIC X(1).
001250             88  WS-JRN-SLOT-FREE        VALUE "N".
001260             88  WS-JRN-SLOT-USED        VALUE "Y".
001270     05  FILLER                  PIC X(1).
001280*
001290*    TRACE VIEW OF ONE ASSIGNMENT ENTRY - UPSI-0 DIAGNOSTIC.
001300*    LETS 9900-TRACE-DUMP PRINT GROUP-ID AND CAR-ID TOGETHER AS
001310*    ONE EDITED NUMBER PER ENTRY INSTEAD OF TWO SEPARATE MOVES.
001320*
001330 01  WS-JOURNEY-TRACE-VIEW REDEFINES WS-JOURNEY-TABLE.
001340     05  WS-JTR-ENTRY OCCURS 5000 TIMES INDEXED BY WS-JTR-IX.
001350         10  WS-JTR-GROUP-CAR        PIC 9(18).
001360         10  FILLER                  PIC X(1).
001370     05  FILLER                  PIC X(1).
001380*
001390*    WORK AREA FOR THE REALLOCATION PASS - HOW MANY SEATS ARE
001400*    STILL ON OFFER AS EACH SELECTED GROUP IS ASSIGNED IN TURN.
001410*    WS-FREED-SEATS IS THE DEPARTING GROUP'S OWN SIZE; THE
001420*    OTHER THREE TRACK THE CAR'S SEAT BUDGET AS 3000-REALLOC-
001430*    DROPOFF HANDS IT OUT TO THE QUEUE, OLDEST WAITING GROUP
001440*    FIRST.
001450*
001460 01  WS-REALLOC-WORK.
001470     05  WS-FREED-SEATS           PIC 9(1) COMP VALUE ZERO.
001480     05  WS-TOTAL-FREE-SEATS      PIC 9(2) COMP VALUE ZERO.
001490     05  WS-NEW-ASSIGNED-SEATS    PIC 9(2) COMP VALUE ZERO.
001500     05  WS-RW-REMAINING-SEATS    PIC 9(2) COMP VALUE ZERO.
001510     05  FILLER                   PIC X(1).
001520*
001530*    FLAT VIEW OF THE REALLOCATION WORK AREA - UPSI-0 TRACE.
001540*
001550 01  WS-REALLOC-WORK-LINE REDEFINES WS-REALLOC-WORK.
001560     05  WS-RWL-FREED             PIC 9(1).
001570     05  WS-RWL-TOTAL-FREE        PIC 9(2).
001580     05  WS-RWL-NEW-ASSIGNED      PIC 9(2).
001590     05  WS-RWL-REMAINING         PIC 9(2).
001600     05  FILLER                   PIC X(1).
001610
001620 LINKAGE SECTION.
001630     COPY CPJRN.
001640     COPY CPCARS.
001650     COPY CPGRP.
001660
001670 PROCEDURE DIVISION USING JRNSVC-LINK.
001680
001690*
001700*    0000-MAIN-PARA - SINGLE ENTRY POINT.  JSL-FUNCTION PICKS
001710*    THE OPERATION FOR THIS CALL; AN UNRECOGNISED FUNCTION COMES
001720*    BACK NOTFOUND RATHER THAN ABENDING, THE SAME DEFENSIVE
001730*    HABIT CARSVC AND GRPSVC FOLLOW.
001740*
001750 0000-MAIN SECTION.
001760 0000-MAIN-PARA.
001770     EVALUATE TRUE
001780         WHEN JSL-FN-FLUSH
001790             PERFORM 1000-FLUSH-JOURNEYS
001800         WHEN JSL-FN-REQ-JOURNEY
001810             PERFORM 2000-REQUEST-JOURNEY
001820         WHEN JSL-FN-LOCATE
001830             PERFORM 4000-LOCATE-GROUP
001840         WHEN JSL-FN-DROPOFF
001850             PERFORM 5000-DROPOFF-GROUP
001860         WHEN OTHER
001870             MOVE "NOTFOUND" TO JSL-STATUS
001880     END-EVALUATE.
001890     IF JSV-TRACE-ON
001900         PERFORM 9900-TRACE-DUMP
001910     END-IF.
001920     GOBACK.
001930
001940*
001950*    1000-FLUSH-JOURNEYS - CALLED ONCE PER LOADCAR EVENT, AFTER
001960*    GRPSVC HAS ALREADY BEEN FLUSHED BY CARPOOL.  CLEARS EVERY
001970*    CARRIED-OVER ASSIGNMENT SO THE NEW CAR LIST STARTS CLEAN -
001980*    A GROUP SEATED UNDER YESTERDAY'S CAR NUMBERING HAS NO
001990*    BUSINESS STAYING ASSIGNED UNDER TODAY'S.
002000*
002010 1000-FLUSH-JOURNEYS.
002020     MOVE ZERO TO WS-JRN-COUNT.
002030     MOVE "OK      " TO JSL-STATUS.
002040
002050*
002060*    2000-REQUEST-JOURNEY - JOURNEY EVENT.  VALIDATES THE
002070*    GROUP, CHECKS FOR AN IDEMPOTENT RE-REQUEST, REGISTERS THE
002080*    GROUP, THEN TRIES TO SEAT IT IMMEDIATELY OR QUEUES IT.
002090*    THE RE-REQUEST CHECK (2200-FIND-ASSIGNMENT) IS WHAT KEEPS A
002100*    DUPLICATE JOURNEY EVENT FOR AN ALREADY-SEATED GROUP FROM
002110*    TAKING A SECOND CAR - SEE THE PRB-0512 CHANGE-LOG ENTRY.
002120*
002130 2000-REQUEST-JOURNEY.
002140     PERFORM 2100-VALIDATE-JOURNEY.
002150     IF WS-JOURNEY-INVALID
002160         MOVE "NOCAR   " TO JSL-STATUS
002170         MOVE ZERO TO JSL-CAR-ID
002180     ELSE
002190         PERFORM 2200-FIND-ASSIGNMENT
002200         IF WS-JRN-FOUND
002210*            GROUP ALREADY HOLDS A CAR FROM AN EARLIER JOURNEY
002220*            EVENT FOR THE SAME GROUP-ID - HAND BACK THE SAME
002230*            CAR RATHER THAN TOUCHING CARSVC OR GRPSVC AGAIN.
002240             MOVE WS-JRN-CAR-ID (WS-JRN-IX) TO JSL-CAR-ID
002250             MOVE "ASSIGNED" TO JSL-STATUS
002260         ELSE
002270             PERFORM 2300-REGISTER-AND-SEAT
002280         END-IF
002290     END-IF.
002300
002310*
002320*    2100-VALIDATE-JOURNEY - POSITIVE GROUP-ID, GROUP-PEOPLE IN
002330*    1 THRU 6 (THE SAME SEAT RANGE A CAR CAN HOLD).  A JOURNEY
002340*    THAT FAILS THIS NEVER REACHES GRPSVC OR CARSVC AT ALL.
002350*
002360 2100-VALIDATE-JOURNEY.
002370     SET WS-JOURNEY-VALID TO TRUE.
002380     IF JSL-GROUP-ID NOT > ZERO
002390         SET WS-JOURNEY-INVALID TO TRUE
002400     END-IF.
002410     IF JSL-PEOPLE < 1 OR JSL-PEOPLE > 6
002420         SET WS-JOURNEY-INVALID TO TRUE
002430     END-IF.
002440
002450*
002460*    2200-FIND-ASSIGNMENT - LINEAR SCAN OF THE ASSIGNMENT TABLE
002470*    FOR AN IN-USE SLOT FOR JSL-GROUP-ID.  SHARED BY REQUEST-
002480*    JOURNEY (RE-REQUEST CHECK) AND LOCATE-GROUP (ANSWER A
002490*    LOCATE).  THE TABLE IS NOT KEYED, ONLY FLUSH-CLEARED, SO
002500*    THIS SCAN PAYS THE SAME O(N) COST CARSVC'S FIND-CAR-BY-ID
002510*    DOES - BOTH TABLES ARE SMALL ENOUGH PER RUN THAT A KEYED
002520*    STRUCTURE WAS NEVER WORTH BUILDING.
002530*
002540 2200-FIND-ASSIGNMENT.
002550     SET WS-JRN-NOT-FOUND TO TRUE.
002560     PERFORM 2210-CHECK-ONE-ASSIGN THRU 2210-EXIT
002570         VARYING WS-JRN-IX FROM 1 BY 1
002580         UNTIL WS-JRN-IX > WS-JRN-COUNT OR WS-JRN-FOUND.
002590
002600 2210-CHECK-ONE-ASSIGN.
002610     IF WS-JRN-GROUP-ID (WS-JRN-IX) = JSL-GROUP-ID
002620     AND WS-JRN-SLOT-USED (WS-JRN-IX)
002630         SET WS-JRN-FOUND TO TRUE
002640     END-IF.
002650 2210-EXIT.
002660     EXIT.
002670
002680*
002690*    2300-REGISTER-AND-SEAT - FIRST JOURNEY REQUEST FOR A GROUP.
002700*    REGISTERS IT WITH GRPSVC (WHICH REJECTS A TRUE DUPLICATE
002710*    GROUP-ID ELSEWHERE IN THE SYSTEM), THEN TRIES CARSVC'S
002720*    BEST-FIT SEARCH; A SEATED GROUP IS IMMEDIATELY DEQUEUED SO
002730*    IT NEVER SHOWS UP IN A LATER SELECT-ALLOC SCAN, AN
002740*    UNSEATABLE ONE IS LEFT QUEUED FOR THE NEXT DROPOFF PASS.
002750*
002760 2300-REGISTER-AND-SEAT.
002770     MOVE JSL-GROUP-ID TO GSL-GROUP-ID.
002780     MOVE JSL-PEOPLE TO GSL-PEOPLE.
002790     SET GSL-FN-REGISTER TO TRUE.
002800     CALL "GRPSVC" USING GRPSVC-LINK.
002810     IF GSL-ST-DUPGROUP
002820         MOVE "DUPGROUP" TO JSL-STATUS
002830         MOVE ZERO TO JSL-CAR-ID
002840     ELSE
002850         MOVE JSL-PEOPLE TO CSL-PEOPLE
002860         SET CSL-FN-FIND-RESERVE TO TRUE
002870         CALL "CARSVC" USING CARSVC-LINK
002880         IF CSL-ST-OK
002890*            SEATED ON FIRST TRY - RECORD THE ASSIGNMENT AND
002900*            PULL THE GROUP BACK OUT OF THE WAITING QUEUE IT
002910*            WAS JUST PUT INTO, SINCE REGG ALWAYS ENQUEUES.
002920             ADD 1 TO WS-JRN-COUNT
002930             SET WS-JRN-IX TO WS-JRN-COUNT
002940             MOVE JSL-GROUP-ID TO WS-JRN-GROUP-ID (WS-JRN-IX)
002950             MOVE CSL-CAR-ID TO WS-JRN-CAR-ID (WS-JRN-IX)
002960             SET WS-JRN-SLOT-USED (WS-JRN-IX) TO TRUE
002970             MOVE JSL-GROUP-ID TO GSL-GROUP-ID
002980             SET GSL-FN-DEQUEUE TO TRUE
002990             CALL "GRPSVC" USING GRPSVC-LINK
003000             MOVE CSL-CAR-ID TO JSL-CAR-ID
003010             MOVE "ASSIGNED" TO JSL-STATUS
003020         ELSE
003030*            NO CAR FITS RIGHT NOW - LEAVE IT IN THE QUEUE
003040*            GRPSVC ALREADY PUT IT IN AND REPORT QUEUED.
003050             MOVE JSL-GROUP-ID TO GSL-GROUP-ID
003060             MOVE JSL-PEOPLE TO GSL-PEOPLE
003070             SET GSL-FN-ENQUEUE TO TRUE
003080             CALL "GRPSVC" USING GRPSVC-LINK
003090             MOVE ZERO TO JSL-CAR-ID
003100             MOVE "QUEUED  " TO JSL-STATUS
003110         END-IF
003120     END-IF.
003130
003140*
003150*    4000-LOCATE-GROUP - LOCATE EVENT.  NOTFOUND IF THE GROUP
003160*    IS NOT REGISTERED AT ALL; QUEUED (NO CONTENT) IF IT IS
003170*    STILL WAITING; OTHERWISE OK WITH THE CAR IT RODE IN AND
003180*    THAT CAR'S TOTAL SEAT CAPACITY, PULLED FROM CARSVC'S LKUC
003190*    LOOKUP RATHER THAN CARRIED LOCALLY.
003200*
003210 4000-LOCATE-GROUP.
003220     MOVE JSL-GROUP-ID TO GSL-GROUP-ID.
003230     SET GSL-FN-LOOKUP TO TRUE.
003240     CALL "GRPSVC" USING GRPSVC-LINK.
003250     IF GSL-ST-NOTFOUND
003260         MOVE "NOTFOUND" TO JSL-STATUS
003270         MOVE ZERO TO JSL-CAR-ID
003280     ELSE
003290         PERFORM 2200-FIND-ASSIGNMENT
003300         IF WS-JRN-NOT-FOUND
003310             MOVE "QUEUED  " TO JSL-STATUS
003320             MOVE ZERO TO JSL-CAR-ID
003330         ELSE
003340             MOVE WS-JRN-CAR-ID (WS-JRN-IX) TO JSL-CAR-ID
003350             MOVE WS-JRN-CAR-ID (WS-JRN-IX) TO CSL-CAR-ID
003360             SET CSL-FN-LOOKUP-CAR TO TRUE
003370             CALL "CARSVC" USING CARSVC-LINK
003380             MOVE CSL-CAR-SEATS TO JSL-CAR-SEATS
003390             MOVE "OK      " TO JSL-STATUS
003400         END-IF
003410     END-IF.
003420
003430*
003440*    5000-DROPOFF-GROUP - DROPOFF EVENT.  NOTFOUND IF UNKNOWN.
003450*    A GROUP THAT HAD A CAR RELEASES ITS SEATS AND TRIGGERS A
003460*    REALLOCATION PASS BEFORE IT LEAVES THE REGISTRY; A GROUP
003470*    THAT WAS ONLY WAITING JUST LEAVES THE QUEUE AND REGISTRY -
003480*    NEITHER CASE TOUCHES CARSVC'S SEAT BUCKETS UNTIL WE KNOW
003490*    WHICH PATH APPLIES.
003500*
003510 5000-DROPOFF-GROUP.
003520     MOVE JSL-GROUP-ID TO GSL-GROUP-ID.
003530     SET GSL-FN-LOOKUP TO TRUE.
003540     CALL "GRPSVC" USING GRPSVC-LINK.
003550     IF GSL-ST-NOTFOUND
003560         MOVE "NOTFOUND" TO JSL-STATUS
003570     ELSE
003580         MOVE GSL-PEOPLE TO WS-FREED-SEATS
003590         PERFORM 2200-FIND-ASSIGNMENT
003600         IF WS-JRN-FOUND
003610             PERFORM 5100-RELEASE-AND-REALLOC
003620         ELSE
003630             PERFORM 5200-REMOVE-WAITING-GROUP
003640         END-IF
003650         MOVE "OK      " TO JSL-STATUS
003660     END-IF.
003670
003680*
003690*    5100-RELEASE-AND-REALLOC - THE GROUP HAD A CAR.  RELEASE
003700*    ITS SEATS BACK TO CARSVC, FREE THE ASSIGNMENT SLOT, PULL
003710*    THE GROUP OUT OF GRPSVC'S REGISTRY ENTIRELY (IT IS GONE,
003720*    NOT JUST UNSEATED), THEN OFFER THE NEWLY FREED SEATS TO THE
003730*    WAITING QUEUE.
003740*
003750 5100-RELEASE-AND-REALLOC.
003760     MOVE WS-JRN-CAR-ID (WS-JRN-IX) TO WS-DEPARTING-CAR-ID.
003770     MOVE WS-DEPARTING-CAR-ID TO CSL-CAR-ID.
003780     MOVE WS-FREED-SEATS TO CSL-PEOPLE.
003790     SET CSL-FN-RELEASE TO TRUE.
003800     CALL "CARSVC" USING CARSVC-LINK.
003810     MOVE CSL-AVAIL-SEATS TO WS-TOTAL-FREE-SEATS.
003820     SET WS-JRN-SLOT-FREE (WS-JRN-IX) TO TRUE.
003830     MOVE JSL-GROUP-ID TO GSL-GROUP-ID.
003840     SET GSL-FN-DEQUEUE TO TRUE.
003850     CALL "GRPSVC" USING GRPSVC-LINK.
003860     MOVE JSL-GROUP-ID TO GSL-GROUP-ID.
003870     SET GSL-FN-REMOVE TO TRUE.
003880     CALL "GRPSVC" USING GRPSVC-LINK.
003890     PERFORM 3000-REALLOC-DROPOFF.
003900
003910*
003920*    5200-REMOVE-WAITING-GROUP - THE GROUP NEVER HAD A CAR, SO
003930*    THERE ARE NO SEATS TO RELEASE AND NO REALLOCATION PASS TO
003940*    RUN - IT ONLY NEEDS TO COME OFF THE QUEUE AND OUT OF THE
003950*    REGISTRY.  ADDED BY PRB-0529 AFTER A RUN LEFT A DROPPED
003960*    WAITING GROUP'S REGISTRY ENTRY BEHIND - SEE CHANGE LOG.
003970*
003980 5200-REMOVE-WAITING-GROUP.
003990     MOVE JSL-GROUP-ID TO GSL-GROUP-ID.
004000     SET GSL-FN-DEQUEUE TO TRUE.
004010     CALL "GRPSVC" USING GRPSVC-LINK.
004020     MOVE JSL-GROUP-ID TO GSL-GROUP-ID.
004030     SET GSL-FN-REMOVE TO TRUE.
004040     CALL "GRPSVC" USING GRPSVC-LINK.
004050
004060*
004070*    3000-REALLOC-DROPOFF - RE-ASSIGN THE SEATS JUST FREED ON
004080*    WS-DEPARTING-CAR-ID TO AS MANY WAITING GROUPS AS FIT, IN
004090*    FIFO ORDER, AGAINST THE QUEUE SNAPSHOT GRPSVC RETURNS FOR
004100*    WS-TOTAL-FREE-SEATS.  EACH TRY-RESERVE BELOW ALREADY WALKS
004110*    THE CAR'S OWN AVAILABLE-SEAT BUCKET DOWN AS A GROUP IS
004120*    SEATED, SO BY THE TIME THE LOOP ENDS THE CAR SITS AT
004130*    EXACTLY TOTAL-FREE-SEATS MINUS NEW-ASSIGNED-SEATS WITH NO
004140*    FURTHER CALL NEEDED.
004150*
004160 3000-REALLOC-DROPOFF.
004170     MOVE WS-TOTAL-FREE-SEATS TO GSL-PENDING-SEATS.
004180     SET GSL-FN-SELECT-ALLOC TO TRUE.
004190     CALL "GRPSVC" USING GRPSVC-LINK.
004200     MOVE ZERO TO WS-NEW-ASSIGNED-SEATS.
004210     MOVE WS-TOTAL-FREE-SEATS TO WS-RW-REMAINING-SEATS.
004220     PERFORM 3010-SEAT-ONE-SELECTED THRU 3010-EXIT
004230         VARYING WS-SEL-SUB FROM 1 BY 1
004240         UNTIL WS-SEL-SUB > GSL-SELECTED-COUNT.
004250
004260*
004270*    3010-SEAT-ONE-SELECTED - ONE PASS PER GROUP GRPSVC'S
004280*    SELECT-ALLOC PICKED.  TRY-RESERVE CANNOT ACTUALLY FAIL HERE
004290*    UNDER NORMAL OPERATION - SELECT-ALLOC ALREADY CHECKED THE
004300*    HISTOGRAM BEFORE PICKING THIS GROUP - BUT THE IF IS LEFT IN
004310*    PLACE AS A SAFETY NET RATHER THAN TRUSTING THAT INVARIANT
004320*    BLINDLY.
004330*
004340 3010-SEAT-ONE-SELECTED.
004350     SET GSL-SEL-IX TO WS-SEL-SUB.
004360     MOVE WS-DEPARTING-CAR-ID TO CSL-CAR-ID.
004370     MOVE GSL-SEL-PEOPLE (GSL-SEL-IX) TO CSL-PEOPLE.
004380     SET CSL-FN-TRY-RESERVE TO TRUE.
004390     CALL "CARSVC" USING CARSVC-LINK.
004400     IF CSL-ST-OK
004410         ADD 1 TO WS-JRN-COUNT
004420         SET WS-JRN-IX TO WS-JRN-COUNT
004430         MOVE GSL-SEL-GROUP-ID (GSL-SEL-IX)
004440           TO WS-JRN-GROUP-ID (WS-JRN-IX)
004450         MOVE WS-DEPARTING-CAR-ID TO WS-JRN-CAR-ID (WS-JRN-IX)
004460         SET WS-JRN-SLOT-USED (WS-JRN-IX) TO TRUE
004470         MOVE GSL-SEL-GROUP-ID (GSL-SEL-IX) TO GSL-GROUP-ID
004480         SET GSL-FN-DEQUEUE TO TRUE
004490         CALL "GRPSVC" USING GRPSVC-LINK
004500         ADD GSL-SEL-PEOPLE (GSL-SEL-IX) TO WS-NEW-ASSIGNED-SEATS
004510         SUBTRACT GSL-SEL-PEOPLE (GSL-SEL-IX)
004520           FROM WS-RW-REMAINING-SEATS
004530     END-IF.
004540 3010-EXIT.
004550     EXIT.
004560*
004570*    9900-TRACE-DUMP - UPSI-0 DIAGNOSTIC ONLY, NEVER SET ON A
004580*    PRODUCTION NIGHT RUN.  PRINTS THE ASSIGNMENT-TABLE COUNT
004590*    AND THE CURRENT REALLOCATION WORK AREA AS EDITED NUMBERS,
004600*    THEN WALKS THE ASSIGNMENT TABLE THROUGH THE TRACE-VIEW
004610*    REDEFINITION SO GROUP-ID/CAR-ID PRINT TOGETHER PER ENTRY.
004620*
004630 9900-TRACE-DUMP.
004640     DISPLAY "JRNSVC TRACE COUNT=" WS-JCL-COUNT
004650             " REALLOC=" WS-RWL-FREED WS-RWL-TOTAL-FREE
004660             WS-RWL-NEW-ASSIGNED WS-RWL-REMAINING.
004670     PERFORM 9910-TRACE-ONE-JRN THRU 9910-EXIT
004680         VARYING WS-JTR-IX FROM 1 BY 1
004690         UNTIL WS-JTR-IX > WS-JRN-COUNT.
004700
004710*
004720*    9910-TRACE-ONE-JRN - SEAT-DIGIT GUARDS THE DISPLAY THE
004730*    SAME WAY IT WOULD GUARD ANY OTHER OPERATOR-FACING SEAT
004740*    COUNT - AN ASSIGNMENT WHOSE FREED-SEATS BYTE HAS GONE BAD
004750*    PRINTS A WARNING LINE INSTEAD OF THE TRACE NUMBER.
004760*
004770 9910-TRACE-ONE-JRN.
004780     SET WS-JRN-IX TO WS-JTR-IX.
004790     IF WS-FREED-SEATS IS SEAT-DIGIT
004800         DISPLAY "JRNSVC TRACE ASSIGN="
004810                 WS-JTR-GROUP-CAR (WS-JTR-IX)
004820     ELSE
004830         DISPLAY "JRNSVC TRACE FREED-SEATS BYTE BAD AT IX="
004840                 WS-JTR-IX
004850     END-IF.
004860 9910-EXIT.
004870     EXIT.
