000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.     GRPSVC.
000040 AUTHOR.         S. TEMERZIDIS.
000050 INSTALLATION.   BULL HELLAS A.E. - TMHMA EFARMOGON.
000060 DATE-WRITTEN.   06/19/90.
000070 DATE-COMPILED.
000080 SECURITY.       INTERNAL USE ONLY.
000090*
000100*  PURPOSE : GROUP REGISTRY AND FIFO WAITING-QUEUE SUBPROGRAM.
000110*            REGISTERS EACH GROUP ONCE (REJECTS A SECOND
000120*            JOURNEY REQUEST FOR THE SAME GROUP-ID), QUEUES A
000130*            GROUP THAT CANNOT BE SEATED YET, AND ON A DROPOFF
000140*            SELECTS AS MANY WAITING GROUPS AS THE NEWLY FREED
000150*            SEATS CAN COVER, OLDEST FIRST.  CALLED BY JRNSVC.
000160*            REPLACES THE OLD PEL02 CLIENT-FILE SCREEN - SEE
000170*            CHANGE LOG.
000180*            THE REGISTRY AND THE WAITING QUEUE ARE TWO
000190*            SEPARATE TABLES DELIBERATELY - A GROUP CAN BE
000200*            REGISTERED WITHOUT BEING QUEUED (IT IS ALREADY
000210*            RIDING) AND THE REGISTRY SURVIVES A DEQUEUE SO
000220*            JRNSVC CAN STILL LOOK UP ITS PEOPLE COUNT AFTER
000230*            IT HAS BEEN SEATED.
000240*  ASSOCIATED FILES    : NONE.  REGISTRY AND QUEUE LIVE IN
000250*                        WORKING-STORAGE FOR ONE BATCH RUN.
000260*  LOCAL PARAMETERS    : GRPSVC-LINK (COPY CPGRP).
000270*-----------------------------------------------------------------
000280*  CHANGE LOG
000290*  DATE       WHO  TICKET     DESCRIPTION
000300*  ---------- ---- ---------- --------------------------------
000310*  06/19/1990 ST   -          ORIGINAL.  CARVES THE GROUP
000320*                             REGISTER/QUEUE LOGIC OUT OF THE
000330*                             OLD PEL02 SCREEN PROGRAM - ONLY
000340*                             THE INDEXED-FILE PLUMBING
000350*                             SURVIVES, REWORKED AS TWO
000360*                             WORKING-STORAGE TABLES.
000370*  02/08/1991 ST   REQ-0198   ADDED THE PEOPLE-SIZE HISTOGRAM SO
000380*                             SELECT-ALLOC CAN STOP SCANNING THE
000390*                             INSTANT NO WAITING GROUP CAN FIT
000400*                             THE SEATS ON OFFER, INSTEAD OF
000410*                             WALKING TO THE END OF THE QUEUE
000420*                             EVERY TIME.
000430*  04/05/1994 ST   REQ-0233   SPLIT OUT 7000-LOOKUP-GROUP AS ITS
000440*                             OWN FUNCTION (LKUP) SO A CALLER
000450*                             CAN CHECK A GROUP'S PEOPLE COUNT
000460*                             WITHOUT TOUCHING THE REGISTRY
000470*                             SLOT-USED FLAG THE WAY REMG DOES.
000480*  11/30/1998 KP   Y2K-0008   YEAR 2000 REVIEW - NO DATE FIELDS
000490*                             IN THIS PROGRAM, NO CHANGE
000500*                             REQUIRED.
000510*  07/09/2001 KP   PRB-0147   RAISED THE REGISTRY AND QUEUE
000520*                             TABLE CAPACITIES TO 5000 TO MATCH
000530*                             THE LARGER OVERNIGHT DISPATCH
000540*                             RUNS.
000550*  05/02/2005 KP   REQ-0401   SELECT-ALLOC NOW SKIPS A WAITING
000560*                             GROUP THAT DOES NOT FIT THE SEATS
000570*                             ON OFFER RATHER THAN STOPPING AT
000580*                             IT - A SMALLER GROUP FARTHER BACK
000590*                             IN THE QUEUE CAN STILL RIDE.
000600*  02/11/2009 KP   PRB-0588   AUDIT PULLED THE CPQUE COPY OF
000610*                             WAIT-QUEUE-RECORD OUT OF THE
000620*                             LINKAGE SECTION - NOTHING HERE EVER
000630*                             MOVED A FIELD THROUGH IT, THE REAL
000640*                             QUEUE IS WS-QUEUE-TABLE BELOW.  ALSO
000650*                             ADDED THE UPSI-0 TRACE DUMP AT
000660*                             9900-TRACE-DUMP.
000670*  09/14/2011 KP   PRB-0604   OPERATORS REPORTED A GROUP SHOWING
000680*                             AS BOTH QUEUED AND RIDING AFTER A
000690*                             RESTART - TRACED TO A DEQUEUE THAT
000700*                             RAN BEFORE THE MATCHING REGISTER
000710*                             COMPLETED.  NO CODE CHANGE, JRNSVC
000720*                             NOW CALLS REGG STRICTLY BEFORE ENQG
000730*                             ON EVERY PATH - NOTED HERE FOR THE
000740*                             NEXT PERSON WHO TOUCHES THE CALL
000750*                             ORDER.
000760*****************************************************************
000770
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER.   IBM-AT.
000810 OBJECT-COMPUTER.   IBM-AT.
000820 SPECIAL-NAMES.
000830     UPSI-0 ON STATUS IS GSV-TRACE-ON
000840            OFF STATUS IS GSV-TRACE-OFF.
000850     CLASS SEAT-DIGIT IS "0" "1" "2" "3" "4" "5" "6".
000860
000870 DATA DIVISION.
000880 WORKING-STORAGE SECTION.
000890*
000900*    TABLE-SIZE AND WORKING COUNTERS/SUBSCRIPTS - ALL COMP PER
000910*    SHOP STANDARD, NONE OF THEM EVER HOLD A VALUE BIGGER THAN
000920*    THE 5000-ENTRY CEILING SET BY PRB-0147 ABOVE.
000930*
000940 77  WS-MAX-GROUPS            PIC 9(4) COMP VALUE 5000.
000950 77  WS-GRP-COUNT             PIC 9(4) COMP VALUE ZERO.
000960 77  WS-GRP-IX-SUB            PIC 9(4) COMP VALUE ZERO.
000970 77  WS-Q-COUNT               PIC 9(4) COMP VALUE ZERO.
000980 77  WS-Q-PTR                 PIC 9(4) COMP VALUE ZERO.
000990 77  WS-Q-PRIOR-PTR           PIC 9(4) COMP VALUE ZERO.
001000 77  WS-HIST-SUB              PIC 9(1) COMP VALUE ZERO.
001010 77  WS-REMAIN-SEATS          PIC 9(1) COMP VALUE ZERO.
001020 77  WS-MIN-WAITING-SIZE      PIC 9(1) COMP VALUE ZERO.
001030*
001040*    WS-DUP-SW GUARDS 3000-REGISTER-GROUP AGAINST A SECOND
001050*    JOURNEY REQUEST FOR A GROUP-ID ALREADY IN THE REGISTRY.
001060*    WS-FOUND-SW IS THE GENERAL-PURPOSE FOUND/NOT-FOUND FLAG
001070*    SHARED BY THE REMOVE, LOOKUP AND DEQUEUE-CHAIN PARAGRAPHS.
001080*
001090 77  WS-DUP-SW                PIC X(1) VALUE "N".
001100     88  WS-DUP-FOUND                 VALUE "Y".
001110     88  WS-DUP-NOT-FOUND              VALUE "N".
001120 77  WS-FOUND-SW              PIC X(1) VALUE "N".
001130     88  WS-GRP-FOUND                 VALUE "Y".
001140     88  WS-GRP-NOT-FOUND              VALUE "N".
001150
001160*
001170*    WS-GROUP-TABLE IS THE REGISTRY OF EVERY GROUP THAT HAS
001180*    REQUESTED A JOURNEY IN THIS BATCH RUN AND NOT YET BEEN
001190*    REMOVED.  UNLIKE THE CAR TABLE IT IS NOT BUCKETED - A
001200*    GROUP IS FOUND ONLY BY ITS GROUP-ID SO A PLAIN SCAN IS
001210*    GOOD ENOUGH FOR THE VOLUMES THIS RUN SEES.  A SLOT IS
001220*    NEVER PHYSICALLY COMPACTED OUT OF THE TABLE ONCE USED -
001230*    REMOVE-GROUP JUST FLIPS WS-GRP-SLOT-SW BACK TO "N" AND
001240*    THE SLOT SITS IDLE UNTIL THE NEXT FLUSH.
001250*
001260 01  WS-GROUP-TABLE.
001270     05  WS-GRP-ENTRY OCCURS 5000 TIMES INDEXED BY WS-GRP-IX.
001280         10  WS-GRP-ID           PIC 9(9).
001290         10  WS-GRP-PEOPLE       PIC 9(1).
001300         10  WS-GRP-SLOT-SW      PIC X(1).
001310             88  WS-GRP-SLOT-FREE        VALUE "N".
001320             88  WS-GRP-SLOT-USED        VALUE "Y".
001330     05  FILLER                  PIC X(1).
001340*
001350*    TRACE VIEW OF ONE REGISTRY ENTRY - UPSI-0 DIAGNOSTIC DUMP.
001360*    GROUP-ID AND PEOPLE-COUNT REDEFINED SIDE BY SIDE SO THE
001370*    TRACE DISPLAY PRINTS THEM AS ONE EDITED NUMBER RATHER THAN
001380*    TWO SEPARATE DISPLAY STATEMENTS PER ENTRY.
001390*
001400 01  WS-GROUP-TRACE-VIEW REDEFINES WS-GROUP-TABLE.
001410     05  WS-GTR-ENTRY OCCURS 5000 TIMES INDEXED BY WS-GTR-IX.
001420         10  WS-GTR-ID-PEOPLE        PIC 9(10).
001430         10  FILLER                  PIC X(1).
001440     05  FILLER                  PIC X(1).
001450*
001460*    WS-QUEUE-TABLE IS THE FIFO WAITING LIST, CHAINED OLDEST-
001470*    TO-NEWEST THROUGH WS-Q-NEXT-PTR.  A GROUP LEAVES THE CHAIN
001480*    (GAP-SKIPPING UNLINK) THE MOMENT IT IS DEQUEUED, WHETHER
001490*    BECAUSE IT WAS FINALLY SEATED OR BECAUSE IT DROPPED OFF
001500*    WHILE STILL WAITING.  THIS IS THE LIVE SHAPE OF WHAT THE
001510*    SPECIFICATION CALLS THE WAIT-QUEUE-RECORD - THE RETIRED
001520*    CPQUE COPY MEMBER NOTED IN THE CHANGE LOG ABOVE NEVER
001530*    CARRIED A FIELD THROUGH THE LINKAGE SECTION AND WAS
001540*    REMOVED RATHER THAN CARRIED FORWARD AS DEAD COPYBOOK.
001550*
001560 01  WS-QUEUE-HEADER.
001570     05  WS-Q-HEAD               PIC 9(4) COMP VALUE ZERO.
001580     05  WS-Q-TAIL               PIC 9(4) COMP VALUE ZERO.
001590     05  FILLER                  PIC X(1).
001600
001610 01  WS-QUEUE-TABLE.
001620     05  WS-Q-ENTRY OCCURS 5000 TIMES INDEXED BY WS-Q-IX.
001630         10  WS-Q-SEQUENCE       PIC 9(9).
001640         10  WS-Q-GROUP-ID       PIC 9(9).
001650         10  WS-Q-PEOPLE         PIC 9(1).
001660         10  WS-Q-NEXT-PTR       PIC 9(4) COMP.
001670     05  FILLER                  PIC X(1).
001680*
001690*    FLAT VIEW OF THE QUEUE HEAD/TAIL PAIR - UPSI-0 TRACE.
001700*
001710 01  WS-QUEUE-HEADER-LINE REDEFINES WS-QUEUE-HEADER.
001720     05  WS-QHL-HEAD-TAIL         PIC 9(8).
001730     05  FILLER                   PIC X(1).
001740*
001750*    PEOPLE-SIZE HISTOGRAM - WS-HIST (S) IS HOW MANY GROUPS OF
001760*    SIZE S ARE CURRENTLY SITTING IN THE WAITING QUEUE.  KEPT
001770*    CURRENT BY ENQUEUE/DEQUEUE SO SELECT-ALLOC NEVER HAS TO
001780*    WALK THE CHAIN JUST TO FIND THE SMALLEST WAITING GROUP.
001790*    THIS IS THE REQ-0198 OPTIMISATION REFERENCED IN THE
001800*    CHANGE LOG - BEFORE IT, SELECT-ALLOC HAD TO TRAVERSE THE
001810*    WHOLE CHAIN ON EVERY CALL TO DECIDE WHEN TO GIVE UP.
001820*
001830 01  WS-HISTOGRAM.
001840     05  WS-HIST OCCURS 6 TIMES INDEXED BY WS-HIST-IX
001850                         PIC 9(4) COMP.
001860     05  FILLER                   PIC X(1).
001870*
001880*    FLAT VIEW OF THE HISTOGRAM - UPSI-0 TRACE, ONE EDITED
001890*    NUMBER INSTEAD OF SIX SEPARATE COUNTERS.
001900*
001910 01  WS-HISTOGRAM-LINE REDEFINES WS-HISTOGRAM.
001920     05  WS-HIST-LINE-NUM         PIC 9(24).
001930     05  FILLER                   PIC X(1).
001940*
001950*    WORKING COPY OF THE HISTOGRAM USED DURING ONE SELECT-
001960*    ALLOC CALL - DECREMENTED AS GROUPS ARE PICKED SO THE
001970*    SHORT-CIRCUIT TEST REFLECTS WHAT IS STILL IN THE QUEUE.
001980*    KEPT SEPARATE FROM WS-HISTOGRAM ITSELF SO A SELECT-ALLOC
001990*    CALL NEVER PERMANENTLY SHRINKS THE REAL HISTOGRAM - ONLY
002000*    A GENUINE DEQUEUE DOES THAT.
002010*
002020 01  WS-WORK-HISTOGRAM.
002030     05  WS-WORK-HIST OCCURS 6 TIMES INDEXED BY WS-WHIST-IX
002040                         PIC 9(4) COMP.
002050     05  FILLER                   PIC X(1).
002060
002070 LINKAGE SECTION.
002080     COPY CPGRP.
002090
002100 PROCEDURE DIVISION USING GRPSVC-LINK.
002110
002120 0000-MAIN SECTION.
002130*
002140*    0000-MAIN-PARA - SINGLE ENTRY POINT.  THE FUNCTION CODE
002150*    PASSED IN GSL-FUNCTION PICKS WHICH PARAGRAPH RUNS; ANY
002160*    CODE THIS PROGRAM DOES NOT RECOGNISE COMES BACK NOTFOUND
002170*    RATHER THAN ABENDING, ON THE THEORY A FUTURE CALLER MAY
002180*    SEND A FUNCTION THIS VERSION DOES NOT YET KNOW ABOUT.
002190*
002200 0000-MAIN-PARA.
002210     EVALUATE TRUE
002220         WHEN GSL-FN-FLUSH
002230             PERFORM 2000-FLUSH-ALL
002240         WHEN GSL-FN-REGISTER
002250             PERFORM 3000-REGISTER-GROUP
002260         WHEN GSL-FN-ENQUEUE
002270             PERFORM 4000-ENQUEUE-GROUP
002280         WHEN GSL-FN-DEQUEUE
002290             PERFORM 4500-DEQUEUE-GROUP
002300         WHEN GSL-FN-SELECT-ALLOC
002310             PERFORM 5000-SELECT-TO-ALLOCATE
002320         WHEN GSL-FN-REMOVE
002330             PERFORM 6000-REMOVE-GROUP
002340         WHEN GSL-FN-LOOKUP
002350             PERFORM 7000-LOOKUP-GROUP
002360         WHEN OTHER
002370             MOVE "NOTFOUND" TO GSL-STATUS
002380     END-EVALUATE.
002390*    UPSI-0 IS THE SHOP'S STANDARD DIAGNOSTIC SWITCH - SET ON
002400*    THE JCL EXEC CARD ONLY WHEN SOMEONE IS ACTIVELY CHASING A
002410*    QUEUE OR REGISTRY DISCREPANCY, NEVER LEFT ON FOR A NORMAL
002420*    OVERNIGHT RUN.
002430     IF GSV-TRACE-ON
002440         PERFORM 9900-TRACE-DUMP
002450     END-IF.
002460     GOBACK.
002470
002480*
002490*    2000-FLUSH-ALL - CALLED ONCE PER LOADCAR EVENT.  CLEARS
002500*    THE REGISTRY, THE WAITING QUEUE AND THE HISTOGRAM SO A
002510*    FRESH CAR LIST STARTS WITH NO CARRIED-OVER GROUPS.  A
002520*    FLUSH DOES NOT RESIZE ANY TABLE - IT ONLY ZEROES THE
002530*    COUNTERS THAT BOUND HOW FAR THE OTHER PARAGRAPHS SCAN, SO
002540*    THE OLD ENTRIES SIMPLY BECOME UNREACHABLE.
002550*
002560 2000-FLUSH-ALL.
002570     MOVE ZERO TO WS-GRP-COUNT.
002580     MOVE ZERO TO WS-Q-COUNT.
002590     MOVE ZERO TO WS-Q-HEAD.
002600     MOVE ZERO TO WS-Q-TAIL.
002610     PERFORM 2010-CLEAR-ONE-HIST THRU 2010-EXIT
002620         VARYING WS-HIST-SUB FROM 1 BY 1 UNTIL WS-HIST-SUB > 6.
002630     MOVE "OK      " TO GSL-STATUS.
002640
002650 2010-CLEAR-ONE-HIST.
002660     MOVE ZERO TO WS-HIST (WS-HIST-SUB).
002670 2010-EXIT.
002680     EXIT.
002690
002700*
002710*    3000-REGISTER-GROUP - ADD A NEW GROUP TO THE REGISTRY.  A
002720*    SECOND REGISTRATION OF THE SAME GROUP-ID IS REJECTED SO
002730*    JRNSVC CAN TELL AN IDEMPOTENT RE-REQUEST FROM A GENUINE
002740*    DUPLICATE.  NOTE THE SCAN ONLY COVERS WS-GRP-COUNT ENTRIES,
002750*    NOT THE FULL 5000-SLOT TABLE - A GROUP REMOVED EARLIER IN
002760*    THE RUN STILL OCCUPIES ITS OLD SLOT (SEE THE WS-GROUP-
002770*    TABLE COMMENT ABOVE) BUT IS NEVER REUSED, SO THE DUPLICATE
002780*    CHECK ONLY NEEDS TO WALK THE ENTRIES EVER ASSIGNED.
002790*
002800 3000-REGISTER-GROUP.
002810     SET WS-DUP-NOT-FOUND TO TRUE.
002820     PERFORM 3010-CHECK-ONE-GROUP THRU 3010-EXIT
002830         VARYING WS-GRP-IX FROM 1 BY 1
002840         UNTIL WS-GRP-IX > WS-GRP-COUNT OR WS-DUP-FOUND.
002850     IF WS-DUP-FOUND
002860         MOVE "DUPGROUP" TO GSL-STATUS
002870     ELSE
002880         ADD 1 TO WS-GRP-COUNT
002890         SET WS-GRP-IX TO WS-GRP-COUNT
002900         MOVE GSL-GROUP-ID TO WS-GRP-ID (WS-GRP-IX)
002910         MOVE GSL-PEOPLE TO WS-GRP-PEOPLE (WS-GRP-IX)
002920         SET WS-GRP-SLOT-USED (WS-GRP-IX) TO TRUE
002930         MOVE "OK      " TO GSL-STATUS
002940     END-IF.
002950
002960 3010-CHECK-ONE-GROUP.
002970     IF WS-GRP-ID (WS-GRP-IX) = GSL-GROUP-ID
002980         SET WS-DUP-FOUND TO TRUE
002990     END-IF.
003000 3010-EXIT.
003010     EXIT.
003020
003030*
003040*    4000-ENQUEUE-GROUP - FILE A GROUP AT THE TAIL OF THE FIFO
003050*    WAITING QUEUE AND BUMP ITS SIZE IN THE HISTOGRAM.  CALLED
003060*    ONLY AFTER 3000-REGISTER-GROUP HAS ALREADY ACCEPTED THE
003070*    GROUP - ENQUEUE ITSELF DOES NOT RE-CHECK FOR A DUPLICATE,
003080*    IT TRUSTS THE CALLER'S CALL ORDER.
003090*
003100 4000-ENQUEUE-GROUP.
003110     ADD 1 TO WS-Q-COUNT.
003120     SET WS-Q-IX TO WS-Q-COUNT.
003130     MOVE WS-Q-COUNT TO WS-Q-SEQUENCE (WS-Q-IX).
003140     MOVE GSL-GROUP-ID TO WS-Q-GROUP-ID (WS-Q-IX).
003150     MOVE GSL-PEOPLE TO WS-Q-PEOPLE (WS-Q-IX).
003160     MOVE ZERO TO WS-Q-NEXT-PTR (WS-Q-IX).
003170*    AN EMPTY QUEUE (HEAD = ZERO) MEANS THIS NEW ENTRY BECOMES
003180*    BOTH HEAD AND TAIL; OTHERWISE IT ONLY EXTENDS THE CHAIN
003190*    FROM THE OLD TAIL.
003200     IF WS-Q-HEAD = ZERO
003210         SET WS-Q-IX TO WS-Q-COUNT
003220         MOVE WS-Q-COUNT TO WS-Q-HEAD
003230     ELSE
003240         SET WS-Q-PTR TO WS-Q-TAIL
003250         MOVE WS-Q-COUNT TO WS-Q-NEXT-PTR (WS-Q-PTR)
003260     END-IF.
003270     MOVE WS-Q-COUNT TO WS-Q-TAIL.
003280     ADD 1 TO WS-HIST (GSL-PEOPLE).
003290     MOVE "OK      " TO GSL-STATUS.
003300
003310*
003320*    4500-DEQUEUE-GROUP - UNLINK THE NAMED GROUP FROM THE
003330*    WAITING QUEUE WHEREVER IT SITS IN THE CHAIN AND DROP ITS
003340*    SIZE OUT OF THE HISTOGRAM.  NOTFOUND IF IT IS NOT WAITING.
003350*    THE HEAD CASE IS HANDLED SEPARATELY FROM A MID-CHAIN CASE
003360*    BECAUSE UNLINKING THE HEAD UPDATES WS-Q-HEAD DIRECTLY
003370*    WHILE A MID-CHAIN UNLINK ONLY EVER TOUCHES THE PRIOR
003380*    ENTRY'S NEXT-PTR.
003390*
003400 4500-DEQUEUE-GROUP.
003410     SET WS-GRP-NOT-FOUND TO TRUE.
003420     IF WS-Q-HEAD = ZERO
003430         MOVE "NOTFOUND" TO GSL-STATUS
003440     ELSE
003450         SET WS-Q-IX TO WS-Q-HEAD
003460         IF WS-Q-GROUP-ID (WS-Q-IX) = GSL-GROUP-ID
003470             MOVE WS-Q-NEXT-PTR (WS-Q-IX) TO WS-Q-HEAD
003480             IF WS-Q-HEAD = ZERO
003490                 MOVE ZERO TO WS-Q-TAIL
003500             END-IF
003510             SET WS-GRP-FOUND TO TRUE
003520         ELSE
003530             SET WS-Q-PRIOR-PTR TO WS-Q-HEAD
003540             PERFORM 4510-SCAN-Q-CHAIN THRU 4510-EXIT
003550                 UNTIL WS-Q-PRIOR-PTR = ZERO OR WS-GRP-FOUND
003560         END-IF
003570         IF WS-GRP-FOUND
003580             SUBTRACT 1 FROM WS-HIST (WS-Q-PEOPLE (WS-Q-IX))
003590             MOVE "OK      " TO GSL-STATUS
003600         ELSE
003610             MOVE "NOTFOUND" TO GSL-STATUS
003620         END-IF
003630     END-IF.
003640
003650*
003660*    4510-SCAN-Q-CHAIN - WALKS THE CHAIN ONE LINK AT A TIME
003670*    LOOKING FOR THE GROUP-ID, GAP-SKIPPING THE PRIOR ENTRY'S
003680*    NEXT-PTR AROUND IT ONCE FOUND.  IF THE UNLINKED ENTRY WAS
003690*    THE TAIL, THE PRIOR ENTRY BECOMES THE NEW TAIL.
003700*
003710 4510-SCAN-Q-CHAIN.
003720     SET WS-Q-PTR TO WS-Q-NEXT-PTR (WS-Q-PRIOR-PTR).
003730     IF WS-Q-PTR = ZERO
003740         MOVE ZERO TO WS-Q-PRIOR-PTR
003750     ELSE
003760         IF WS-Q-GROUP-ID (WS-Q-PTR) = GSL-GROUP-ID
003770             MOVE WS-Q-NEXT-PTR (WS-Q-PTR)
003780               TO WS-Q-NEXT-PTR (WS-Q-PRIOR-PTR)
003790             IF WS-Q-PTR = WS-Q-TAIL
003800                 MOVE WS-Q-PRIOR-PTR TO WS-Q-TAIL
003810             END-IF
003820             SET WS-Q-IX TO WS-Q-PTR
003830             SET WS-GRP-FOUND TO TRUE
003840         ELSE
003850             SET WS-Q-PRIOR-PTR TO WS-Q-PTR
003860         END-IF
003870     END-IF.
003880 4510-EXIT.
003890     EXIT.
003900
003910*
003920*    5000-SELECT-TO-ALLOCATE - WALK THE WAITING QUEUE OLDEST TO
003930*    NEWEST, PICKING EVERY GROUP THAT FITS WITHIN GSL-PENDING-
003940*    SEATS (SKIPPING, NOT STOPPING AT, ONE THAT DOES NOT), AND
003950*    STOPPING AS SOON AS THE HISTOGRAM SAYS NO WAITING GROUP
003960*    ANYWHERE IN THE QUEUE CAN STILL FIT THE SEATS LEFT.  DOES
003970*    NOT ITSELF REMOVE ANYTHING FROM THE QUEUE - JRNSVC CALLS
003980*    DEQG FOR EACH GROUP IT SUCCEEDS IN SEATING.  THE WORKING
003990*    HISTOGRAM COPY (5050) EXISTS SO THIS SCAN CAN SHRINK ITS
004000*    OWN VIEW OF WHAT IS LEFT WITHOUT TOUCHING THE REAL
004010*    HISTOGRAM UNTIL A GENUINE DEQUEUE HAPPENS.
004020*
004030 5000-SELECT-TO-ALLOCATE.
004040     MOVE GSL-PENDING-SEATS TO WS-REMAIN-SEATS.
004050     MOVE ZERO TO GSL-SELECTED-COUNT.
004060     PERFORM 5050-COPY-HISTOGRAM.
004070     PERFORM 5060-COMPUTE-MIN-SIZE.
004080     SET WS-Q-PTR TO WS-Q-HEAD.
004090     PERFORM 5010-SCAN-ONE-ENTRY THRU 5010-EXIT
004100         UNTIL WS-Q-PTR = ZERO
004110            OR WS-REMAIN-SEATS < WS-MIN-WAITING-SIZE.
004120     MOVE "OK      " TO GSL-STATUS.
004130
004140 5010-SCAN-ONE-ENTRY.
004150*    A GROUP THAT FITS IS SELECTED AND THE REMAINING-SEATS AND
004160*    WORKING-HISTOGRAM COUNTERS ARE ADJUSTED BEFORE MOVING ON -
004170*    ONE THAT DOES NOT FIT IS SIMPLY SKIPPED, LEAVING IT IN
004180*    PLACE FOR A LATER CALL WITH MORE SEATS TO OFFER.
004190     IF WS-Q-PEOPLE (WS-Q-PTR) NOT > WS-REMAIN-SEATS
004200         ADD 1 TO GSL-SELECTED-COUNT
004210         SET GSL-SEL-IX TO GSL-SELECTED-COUNT
004220         MOVE WS-Q-GROUP-ID (WS-Q-PTR)
004230           TO GSL-SEL-GROUP-ID (GSL-SEL-IX)
004240         MOVE WS-Q-PEOPLE (WS-Q-PTR)
004250           TO GSL-SEL-PEOPLE (GSL-SEL-IX)
004260         SUBTRACT WS-Q-PEOPLE (WS-Q-PTR) FROM WS-REMAIN-SEATS
004270         SUBTRACT 1 FROM WS-WORK-HIST (WS-Q-PEOPLE (WS-Q-PTR))
004280         PERFORM 5060-COMPUTE-MIN-SIZE
004290     END-IF.
004300     SET WS-Q-PTR TO WS-Q-NEXT-PTR (WS-Q-PTR).
004310 5010-EXIT.
004320     EXIT.
004330
004340 5050-COPY-HISTOGRAM.
004350     PERFORM 5051-COPY-ONE-HIST THRU 5051-EXIT
004360         VARYING WS-HIST-SUB FROM 1 BY 1 UNTIL WS-HIST-SUB > 6.
004370
004380 5051-COPY-ONE-HIST.
004390     MOVE WS-HIST (WS-HIST-SUB) TO WS-WORK-HIST (WS-HIST-SUB).
004400 5051-EXIT.
004410     EXIT.
004420
004430*
004440*    5060-COMPUTE-MIN-SIZE - SMALLEST SIZE 1-6 STILL PRESENT IN
004450*    THE WORKING HISTOGRAM, OR 7 (IMPOSSIBLE TO SEAT) WHEN THE
004460*    QUEUE IS EMPTIED OUT.  RECOMPUTED AFTER EVERY GROUP
004470*    SELECTED SO THE SHORT-CIRCUIT IN 5000 ALWAYS SEES THE
004480*    CURRENT FLOOR, NOT A STALE ONE FROM BEFORE THIS CALL.
004490*
004500 5060-COMPUTE-MIN-SIZE.
004510     MOVE 7 TO WS-MIN-WAITING-SIZE.
004520     MOVE ZERO TO WS-HIST-SUB.
004530     PERFORM 5061-CHECK-ONE-SIZE THRU 5061-EXIT
004540         UNTIL WS-HIST-SUB > 6 OR WS-MIN-WAITING-SIZE < 7.
004550
004560 5061-CHECK-ONE-SIZE.
004570     ADD 1 TO WS-HIST-SUB.
004580     IF WS-HIST-SUB NOT > 6
004590         IF WS-WORK-HIST (WS-HIST-SUB) > ZERO
004600             MOVE WS-HIST-SUB TO WS-MIN-WAITING-SIZE
004610         END-IF
004620     END-IF.
004630 5061-EXIT.
004640     EXIT.
004650
004660*
004670*    6000-REMOVE-GROUP - DROP A GROUP FROM THE REGISTRY (THE
004680*    GROUP HAS EITHER RIDDEN AND DROPPED OFF, OR NEVER RODE AT
004690*    ALL AND HAS ALREADY BEEN TAKEN OFF THE WAITING QUEUE BY A
004700*    SEPARATE DEQG CALL).  ONLY THE SLOT-USED SWITCH IS FLIPPED
004710*    BACK TO FREE - THE GROUP-ID AND PEOPLE FIELDS ARE LEFT AS
004720*    THEY WERE, SINCE NOTHING EVER RESCANS A FREED SLOT FOR
004730*    STALE DATA.
004740*
004750 6000-REMOVE-GROUP.
004760     SET WS-GRP-NOT-FOUND TO TRUE.
004770     PERFORM 6010-CHECK-ONE-GROUP THRU 6010-EXIT
004780         VARYING WS-GRP-IX FROM 1 BY 1
004790         UNTIL WS-GRP-IX > WS-GRP-COUNT OR WS-GRP-FOUND.
004800     IF WS-GRP-FOUND
004810         SET WS-GRP-SLOT-FREE (WS-GRP-IX) TO TRUE
004820         MOVE "OK      " TO GSL-STATUS
004830     ELSE
004840         MOVE "NOTFOUND" TO GSL-STATUS
004850     END-IF.
004860
004870 6010-CHECK-ONE-GROUP.
004880     IF WS-GRP-ID (WS-GRP-IX) = GSL-GROUP-ID
004890     AND WS-GRP-SLOT-USED (WS-GRP-IX)
004900         SET WS-GRP-FOUND TO TRUE
004910     END-IF.
004920 6010-EXIT.
004930     EXIT.
004940
004950*
004960*    7000-LOOKUP-GROUP - READ-ONLY CHECK USED BY JRNSVC ON A
004970*    LOCATE OR A DROPOFF.  RETURNS THE REGISTERED PEOPLE COUNT
004980*    SO THE CALLER DOES NOT HAVE TO KEEP ITS OWN COPY.  SHARES
004990*    6010-CHECK-ONE-GROUP WITH 6000-REMOVE-GROUP SINCE BOTH
005000*    NEED THE SAME SLOT-USED MATCH - LOOKUP JUST STOPS SHORT OF
005010*    FREEING THE SLOT.
005020*
005030 7000-LOOKUP-GROUP.
005040     SET WS-GRP-NOT-FOUND TO TRUE.
005050     PERFORM 6010-CHECK-ONE-GROUP THRU 6010-EXIT
005060         VARYING WS-GRP-IX FROM 1 BY 1
005070         UNTIL WS-GRP-IX > WS-GRP-COUNT OR WS-GRP-FOUND.
005080     IF WS-GRP-FOUND
005090         MOVE WS-GRP-PEOPLE (WS-GRP-IX) TO GSL-PEOPLE
005100         MOVE "OK      " TO GSL-STATUS
005110     ELSE
005120         MOVE "NOTFOUND" TO GSL-STATUS
005130     END-IF.
005140*
005150*    9900-TRACE-DUMP - UPSI-0 DIAGNOSTIC ONLY, NEVER SET ON A
005160*    PRODUCTION NIGHT RUN.  PRINTS THE QUEUE HEAD/TAIL PAIR
005170*    AND THE SIX-SIZE HISTOGRAM AS TWO EDITED NUMBERS, THEN
005180*    WALKS THE GROUP REGISTRY THROUGH THE TRACE-VIEW
005190*    REDEFINITION SO ID/PEOPLE PRINT TOGETHER PER ENTRY.
005200*
005210 9900-TRACE-DUMP.
005220     DISPLAY "GRPSVC TRACE QUEUE H/T=" WS-QHL-HEAD-TAIL
005230             " HIST=" WS-HIST-LINE-NUM.
005240     PERFORM 9910-TRACE-ONE-GROUP THRU 9910-EXIT
005250         VARYING WS-GTR-IX FROM 1 BY 1
005260         UNTIL WS-GTR-IX > WS-GRP-COUNT.
005270
005280*
005290*    9910-TRACE-ONE-GROUP - SEAT-DIGIT GUARDS THE DISPLAY THE
005300*    SAME WAY IT WOULD GUARD ANY OTHER OPERATOR-FACING SEAT
005310*    COUNT - A REGISTRY ENTRY WHOSE PEOPLE BYTE HAS GONE BAD
005320*    PRINTS A WARNING LINE INSTEAD OF THE TRACE NUMBER, SO A
005330*    CORRUPTED ENTRY CANNOT MASQUERADE AS A LEGITIMATE ONE ON
005340*    THE TRACE LISTING.
005350*
005360 9910-TRACE-ONE-GROUP.
005370     SET WS-GRP-IX TO WS-GTR-IX.
005380     IF WS-GRP-PEOPLE (WS-GRP-IX) IS SEAT-DIGIT
005390         DISPLAY "GRPSVC TRACE GROUP="
005400                 WS-GTR-ID-PEOPLE (WS-GTR-IX)
005410     ELSE
005420         DISPLAY "GRPSVC TRACE GROUP PEOPLE BYTE BAD AT IX="
005430                 WS-GTR-IX
005440     END-IF.
005450 9910-EXIT.
005460     EXIT.
