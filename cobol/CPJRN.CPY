000010*****************************************************************
000020*
000030*   CPJRN.CPY
000040*
000050*   JOURNEY ASSIGNMENT ENTITY LAYOUT AND THE JRNSVC CALL
000060*   INTERFACE.  ONE ENTRY EXISTS FOR EVERY GROUP CURRENTLY
000070*   RIDING IN A CAR - A GROUP STILL IN THE WAITING QUEUE HAS NO
000080*   JOURNEY ENTRY AT ALL.
000090*
000100*   MODIFIER            DATE       DESCRIPTION
000110*   ------------------- ---------- ------------------------------
000120*   S.TEMERZIDIS        09/02/1991 ORIGINAL COPY MEMBER.
000130*   K.PAPADIMITRIOU     11/30/1998 Y2K - NO DATE FIELDS IN THIS
000140*                                  COPYBOOK, REVIEWED, NO CHANGE.
000150*   K.PAPADIMITRIOU     02/11/2009 AUDIT PULLED JOURNEY-RECORD -
000160*                                  UNUSED, JRNSVC-LINK CARRIES
000170*                                  THE SAME SHAPE ON EVERY CALL.
000180*
000190*****************************************************************
000200*
000210*    JRNSVC CALL INTERFACE.
000220*
000230 01  JRNSVC-LINK.
000240     05  JSL-FUNCTION            PIC X(4).
000250         88  JSL-FN-FLUSH                VALUE "FLSH".
000260         88  JSL-FN-REQ-JOURNEY          VALUE "REQJ".
000270         88  JSL-FN-DROPOFF              VALUE "DROP".
000280         88  JSL-FN-LOCATE               VALUE "LOCT".
000290     05  JSL-GROUP-ID            PIC 9(9).
000300     05  JSL-PEOPLE              PIC 9(1).
000310     05  JSL-CAR-ID              PIC 9(9).
000320     05  JSL-CAR-SEATS           PIC 9(1).
000330     05  JSL-STATUS              PIC X(8).
000340         88  JSL-ST-ASSIGNED             VALUE "ASSIGNED".
000350         88  JSL-ST-QUEUED               VALUE "QUEUED  ".
000360         88  JSL-ST-OK                   VALUE "OK      ".
000370         88  JSL-ST-NOTFOUND             VALUE "NOTFOUND".
000380         88  JSL-ST-DUPGROUP             VALUE "DUPGROUP".
000390         88  JSL-ST-NOCAR                VALUE "NOCAR   ".
000400     05  FILLER                  PIC X(12).
